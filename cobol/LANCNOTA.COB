000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LANCNOTA.
000300 AUTHOR.        E.ALMEIDA.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
000800******************************************************************
000900*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
001000*    PROGRAMA    : LANCNOTA                                     *
001100*    ANALISTA    : JORGE KOIKE                                  *
001200*    PROGRAMADOR : E.ALMEIDA                                    *
001300*    FINALIDADE  : LANCAMENTO EM LOTE DAS NOTAS (N1, N2, N3) DE  *
001400*                  CADA DISCIPLINA, CALCULO DA MEDIA FINAL PELA  *
001500*                  REGRA DAS DUAS MAIORES DE TRES E CLASSIFICA-  *
001600*                  CAO DA SITUACAO DO ALUNO NA DISCIPLINA.       *
001700*    ARQUIVOS    : TRANOTAS (ENTRADA) - LANCNOTA.TRN             *
001800*                  DISCIPL  (I-O)     - DISCIPL.DAT              *
001900*                  RELNOTA  (SAIDA)   - LANCNOTA.LST             *
002000*-----------------------------------------------------------------
002100*    HISTORICO DE ALTERACOES                                    *
002200*-----------------------------------------------------------------
002300*    VRS   DATA        PROGRAMADOR   OS       DESCRICAO      TAG *
002400*    1.0   04/02/91    E.ALMEIDA     OS-038   IMPLANTACAO    L01 *
002500*                                             INICIAL, MEDIA
002600*                                             SIMPLES DE N1,
002700*                                             N2 E N3
002800*    1.1   19/09/93    F.ROCHA       OS-072   MEDIA PASSOU   L02 *
002900*                                             A SER CALCULADA
003000*                                             PELA REGRA DAS
003100*                                             DUAS MAIORES DE
003200*                                             TRES NOTAS,
003300*                                             CONFORME PADRAO
003400*                                             ADOTADO PELA
003500*                                             CONGREGACAO
003600*    1.2   30/07/96    E.ALMEIDA     OS-118   MENSAGEM DE    L03 *
003700*                                             NOTA FALTANDO
003800*                                             PASSOU A
003900*                                             IDENTIFICAR QUAL
004000*                                             DAS TRES NOTAS
004100*                                             ESTA EM BRANCO
004200*    1.3   27/01/95    J.SANTOS      OS-093   ACRESCIDA A    L04 *
004300*                                             MARCACAO DE
004400*                                             MEDIA-POSTADA NO
004500*                                             MESTRE APOS O
004600*                                             LANCAMENTO
004700*    1.4   18/11/98    J.SANTOS      OS-166   REVISAO ANO    L05 *
004800*                                             2000 - SEM
004900*                                             IMPACTO NESTE
005000*                                             PROGRAMA
005100*    1.5   05/03/02    E.ALMEIDA     OS-231   MENSAGEM DE    L06 *
005200*                                             "PRECISA NA
005300*                                             FINAL" PASSOU A
005400*                                             EDITAR A NOTA
005500*                                             NECESSARIA COM
005600*                                             DUAS CASAS
005610*    1.6   19/08/05    F.ROCHA       OS-319   3 MOVES DE    L07 *
005620*                                             MENSAGEM EM
005630*                                             0100-VALIDA-NOTAS
005640*                                             ESTOURAVAM A COL 72
005650*                                             - QUEBRADOS EM DUAS
005660*                                             LINHAS
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT TRANOTAS ASSIGN TO 'LANCNOTA.TRN'
006700                 ORGANIZATION LINE SEQUENTIAL
006800                 ACCESS MODE SEQUENTIAL
006900                 FILE STATUS STATUS-TRN.
007000
007100     SELECT DISCIPL ASSIGN TO DISK
007200                 ORGANIZATION INDEXED
007300                 ACCESS MODE DYNAMIC
007400                 RECORD KEY DISC-CODE
007500                 FILE STATUS STATUS-DIS.
007600
007700     SELECT RELNOTA ASSIGN TO 'LANCNOTA.LST'
007800                 ORGANIZATION LINE SEQUENTIAL
007900                 ACCESS MODE SEQUENTIAL
008000                 FILE STATUS STATUS-REL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  TRANOTAS
008600     LABEL RECORD STANDARD.
008700 01  REG-TRANOTAS.
008800     05  TXN-DISC-CODE               PIC X(05).
008900     05  TXN-N1                      PIC 9(02)V99.
009000     05  TXN-N2                      PIC 9(02)V99.
009100     05  TXN-N3                      PIC 9(02)V99.
009200     05  FILLER                      PIC X(65).
009300
009400 FD  DISCIPL
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'DISCIPL.DAT'
009700     RECORD CONTAINS 258 CHARACTERS.
009800 01  REG-DISCIPL.
009900     COPY DISCMSTR.
010000
010100 FD  RELNOTA
010200     LABEL RECORD STANDARD.
010300 01  REG-RELNOTA                     PIC X(90).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  STATUS-TRN                      PIC X(02) VALUE SPACES.
010800 01  STATUS-DIS                      PIC X(02) VALUE SPACES.
010900 01  STATUS-REL                      PIC X(02) VALUE SPACES.
011000
011100 01  WS-CONTADORES.
011200     05  WS-QTDE-LANCADAS            PIC 9(05) COMP VALUE ZERO.
011300     05  WS-QTDE-RECUSADAS           PIC 9(05) COMP VALUE ZERO.
011400
011500 01  WS-FLAGS.
011600     05  WS-FIM-TRANOTAS             PIC X(01) VALUE 'N'.
011700         88  FIM-TRANOTAS                VALUE 'S'.
011800     05  WS-NOTAS-OK                 PIC X(01) VALUE 'S'.
011900         88  NOTAS-OK                    VALUE 'S'.
012000
012100******************************************************************
012200*    AREA DE TRABALHO DO CALCULO DA MEDIA - REGRA DAS DUAS       *
012300*    MAIORES DE TRES NOTAS (PADRAO DA CONGREGACAO, OS-072)       *
012400******************************************************************
012500 01  WS-NOTAS-ORDEM.
012600     05  WS-MAIOR                    PIC 9(02)V99.
012700     05  WS-MEIO                     PIC 9(02)V99.
012800     05  WS-MENOR                    PIC 9(02)V99.
012900 01  WS-TROCA                        PIC 9(02)V99.
013000 01  WS-SOMA-DUAS-MAIORES            PIC 9(03)V99.
013100 01  WS-MEDIA-CALCULADA              PIC 9(02)V99.
013200 01  WS-NOTA-NECESSARIA              PIC 9(02)V99.
013300
013400 01  WS-DETALHE                      PIC X(50).
013500 01  WS-MENSAGEM                     PIC X(90).
013600 01  WS-NOTA-EDIT                    PIC Z9.99.
013700
013800 PROCEDURE DIVISION.
013900
014000 0010-ABRE-ARQUIVOS.
014100     OPEN INPUT TRANOTAS.
014200     IF STATUS-TRN NOT = '00'
014300        DISPLAY 'LANCNOTA - LANCNOTA.TRN INEXISTENTE'
014400        STOP RUN.
014500     OPEN I-O DISCIPL.
014600     OPEN OUTPUT RELNOTA.
014700
014800 0020-PROCESSA-TRANSACOES.
014900     READ TRANOTAS
015000          AT END
015100          MOVE 'S' TO WS-FIM-TRANOTAS.
015200     IF FIM-TRANOTAS
015300        GO TO 0990-FINALIZA.
015400     PERFORM 0100-VALIDA-NOTAS THRU 0100-SAIDA.
015500     IF NOT NOTAS-OK
015600        ADD 1 TO WS-QTDE-RECUSADAS
015700        PERFORM 0800-GRAVA-LINHA THRU 0800-SAIDA
015800        GO TO 0020-PROCESSA-TRANSACOES.
015900     MOVE TXN-DISC-CODE TO DISC-CODE.
016000     READ DISCIPL
016100          INVALID KEY
016200          ADD 1 TO WS-QTDE-RECUSADAS
016300          MOVE 'Disciplina nao encontrada' TO WS-DETALHE
016400          PERFORM 0800-GRAVA-LINHA THRU 0800-SAIDA
016500          GO TO 0020-PROCESSA-TRANSACOES.
016600     PERFORM 1000-CALCULA-MEDIA THRU 1000-SAIDA.
016700     MOVE TXN-N1 TO DISC-N1.
016800     MOVE TXN-N2 TO DISC-N2.
016900     MOVE TXN-N3 TO DISC-N3.
017000     MOVE WS-MEDIA-CALCULADA TO DISC-MEDIA-FINAL.
017100     SET DISC-MEDIA-POSTADA TO TRUE.
017200     REWRITE REG-DISCIPL.
017300     ADD 1 TO WS-QTDE-LANCADAS.
017400     PERFORM 2000-CLASSIFICA-SITUACAO THRU 2000-SAIDA.
017500     PERFORM 0800-GRAVA-LINHA THRU 0800-SAIDA.
017600     GO TO 0020-PROCESSA-TRANSACOES.
017700
017800******************************************************************
017900*    0100-VALIDA-NOTAS - AS TRES NOTAS SAO OBRIGATORIAS E DEVEM  *
018000*    ESTAR NA FAIXA 0,00 A 10,00                                 *
018100******************************************************************
018200 0100-VALIDA-NOTAS.
018300     MOVE 'S' TO WS-NOTAS-OK.
018400     MOVE SPACES TO WS-DETALHE.
018500     IF TXN-N1 NOT NUMERIC OR TXN-N1 > 10.00
018600        MOVE 'N' TO WS-NOTAS-OK
018700        MOVE 'N1 ausente ou fora da faixa 0,00-10,00'
018710               TO WS-DETALHE
018800        GO TO 0100-SAIDA.
018900     IF TXN-N2 NOT NUMERIC OR TXN-N2 > 10.00
019000        MOVE 'N' TO WS-NOTAS-OK
019100        MOVE 'N2 ausente ou fora da faixa 0,00-10,00'
019110               TO WS-DETALHE
019200        GO TO 0100-SAIDA.
019300     IF TXN-N3 NOT NUMERIC OR TXN-N3 > 10.00
019400        MOVE 'N' TO WS-NOTAS-OK
019500        MOVE 'N3 ausente ou fora da faixa 0,00-10,00'
019510               TO WS-DETALHE
019600        GO TO 0100-SAIDA.
019700 0100-SAIDA.
019800     EXIT.
019900
020000******************************************************************
020100*    1000-CALCULA-MEDIA - MEDIA DAS DUAS MAIORES DE TRES NOTAS.  *
020200*    ORDENA N1/N2/N3 POR TROCAS SUCESSIVAS (BOLHA DE 3 ELEMENTOS)*
020300*    E SOMA AS DUAS MAIS ALTAS, DIVIDINDO POR 2 COM ARREDONDA-   *
020400*    MENTO PARA A CASA DE CENTESIMOS (OS-072)                   *
020500******************************************************************
020600 1000-CALCULA-MEDIA.
020700     MOVE TXN-N1 TO WS-MAIOR.
020800     MOVE TXN-N2 TO WS-MEIO.
020900     MOVE TXN-N3 TO WS-MENOR.
021000     IF WS-MAIOR < WS-MEIO
021100        MOVE WS-MAIOR TO WS-TROCA
021200        MOVE WS-MEIO  TO WS-MAIOR
021300        MOVE WS-TROCA TO WS-MEIO.
021400     IF WS-MEIO < WS-MENOR
021500        MOVE WS-MEIO  TO WS-TROCA
021600        MOVE WS-MENOR TO WS-MEIO
021700        MOVE WS-TROCA TO WS-MENOR.
021800     IF WS-MAIOR < WS-MEIO
021900        MOVE WS-MAIOR TO WS-TROCA
022000        MOVE WS-MEIO  TO WS-MAIOR
022100        MOVE WS-TROCA TO WS-MEIO.
022200     ADD WS-MAIOR WS-MEIO GIVING WS-SOMA-DUAS-MAIORES.
022300     DIVIDE WS-SOMA-DUAS-MAIORES BY 2
022400          GIVING WS-MEDIA-CALCULADA ROUNDED.
022500 1000-SAIDA.
022600     EXIT.
022700
022800******************************************************************
022900*    2000-CLASSIFICA-SITUACAO - MEDIA >= 7,00 APROVADO; ENTRE    *
023000*    3,00 E 6,99 PRECISA DE EXAME FINAL; ABAIXO DE 3,00          *
023100*    REPROVADO DIRETO (OS-072 / OS-231)                          *
023200******************************************************************
023300 2000-CLASSIFICA-SITUACAO.
023400     IF WS-MEDIA-CALCULADA >= 7.00
023500        MOVE 'Aprovado!' TO WS-DETALHE
023600        GO TO 2000-SAIDA.
023700     IF WS-MEDIA-CALCULADA < 3.00
023800        MOVE 'Reprovado' TO WS-DETALHE
023900        GO TO 2000-SAIDA.
024000     COMPUTE WS-NOTA-NECESSARIA ROUNDED =
024100             10.00 - WS-MEDIA-CALCULADA.
024200     MOVE WS-NOTA-NECESSARIA TO WS-NOTA-EDIT.
024300     MOVE SPACES TO WS-DETALHE.
024400     STRING 'Voce precisa de ' DELIMITED BY SIZE
024500            WS-NOTA-EDIT DELIMITED BY SIZE
024600            ' na prova final' DELIMITED BY SIZE
024700            INTO WS-DETALHE.
024800 2000-SAIDA.
024900     EXIT.
025000
025100 0800-GRAVA-LINHA.
025200     MOVE SPACES TO WS-MENSAGEM.
025300     STRING TXN-DISC-CODE DELIMITED BY SIZE
025400            ' - ' DELIMITED BY SIZE
025500            WS-DETALHE DELIMITED BY SIZE
025600            INTO WS-MENSAGEM.
025700     MOVE WS-MENSAGEM TO REG-RELNOTA.
025800     WRITE REG-RELNOTA.
025900 0800-SAIDA.
026000     EXIT.
026100
026200 0990-FINALIZA.
026300     MOVE SPACES TO WS-MENSAGEM.
026400     STRING 'Notas lancadas: ' DELIMITED BY SIZE
026500            WS-QTDE-LANCADAS DELIMITED BY SIZE
026600            '   Recusadas: ' DELIMITED BY SIZE
026700            WS-QTDE-RECUSADAS DELIMITED BY SIZE
026800            INTO WS-MENSAGEM.
026900     MOVE WS-MENSAGEM TO REG-RELNOTA.
027000     WRITE REG-RELNOTA.
027100     CLOSE TRANOTAS DISCIPL RELNOTA.
027200     STOP RUN.
