000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MATRICUL.
000300 AUTHOR.        F.ROCHA.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  19/09/93.
000600 DATE-COMPILED. 19/09/93.
000700 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
000800******************************************************************
000900*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
001000*    PROGRAMA    : MATRICUL                                     *
001100*    ANALISTA    : JORGE KOIKE                                  *
001200*    PROGRAMADOR : F.ROCHA                                      *
001300*    FINALIDADE  : PROCESSAMENTO EM LOTE DAS TRANSACOES DE       *
001400*                  MATRICULA/CANCELAMENTO DO ALUNO EM UM         *
001500*                  SEMESTRE LETIVO. VALIDA A EXISTENCIA DO       *
001600*                  SEMESTRE E DA DISCIPLINA, O ATENDIMENTO DOS   *
001700*                  PRE-REQUISITOS E O CONFLITO DE HORARIO COM AS *
001800*                  DISCIPLINAS JA MATRICULADAS NO SEMESTRE.      *
001900*    ARQUIVOS    : MATTRANS (ENTRADA) - MATRIC.TRN               *
002000*                  SEMESTR  (I-O)     - SEMESTR.DAT              *
002100*                  DISCIPL  (I-O)     - DISCIPL.DAT              *
002200*                  MATRIC   (I-O)     - MATRIC.DAT               *
002300*                  RELMAT   (SAIDA)   - MATRIC.LST               *
002400*-----------------------------------------------------------------
002500*    HISTORICO DE ALTERACOES                                    *
002600*-----------------------------------------------------------------
002700*    VRS   DATA        PROGRAMADOR   OS       DESCRICAO      TAG *
002800*    1.0   19/09/93    F.ROCHA       OS-072   IMPLANTACAO    M01 *
002900*                                             INICIAL - SO
003000*                                             GATE DE PRE-
003100*                                             -REQUISITO
003200*    1.1   04/02/94    F.ROCHA       OS-081   ACRESCIDO O    M02 *
003300*                                             GATE DE CONFLITO
003400*                                             DE HORARIO
003500*    1.2   30/07/96    E.ALMEIDA     OS-118   MATRICULA      M03 *
003600*                                             REPETIDA PASSOU
003700*                                             A SER TRATADA
003800*                                             COMO NAO-SUCESSO
003900*                                             AO INVES DE ERRO
004000*                                             FATAL
004100*    1.3   18/11/98    J.SANTOS      OS-166   REVISAO ANO    M04 *
004200*                                             2000 - CAMPOS DE
004300*                                             SEMESTRE JA ERAM
004400*                                             ALFANUMERICOS
004500*                                             (AAAA.S) - SEM
004600*                                             IMPACTO
004700*    1.4   05/03/02    J.SANTOS      OS-231   CANCELAMENTO   M05 *
004800*                                             DE MATRICULA
004900*                                             PASSOU A GRAVAR
005000*                                             LINHA NO
005100*                                             RELATORIO MESMO
005200*                                             QUANDO A
005300*                                             MATRICULA NAO
005400*                                             EXISTIA
005410*    1.5   19/08/05    E.ALMEIDA     OS-319   PRE-REQUISITO  M06 *
005420*                                             FALTANTE ESTAVA
005430*                                             SENDO IMPRESSO
005440*                                             PELO CODIGO -
005450*                                             PASSOU A IMPRIMIR
005460*                                             PELO NOME DA
005470*                                             DISCIPLINA
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT MATTRANS ASSIGN TO 'MATRIC.TRN'
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 ACCESS MODE SEQUENTIAL
006700                 FILE STATUS STATUS-TRN.
006800
006900     SELECT SEMESTR ASSIGN TO DISK
007000                 ORGANIZATION INDEXED
007100                 ACCESS MODE DYNAMIC
007200                 RECORD KEY SEM-CODE
007300                 FILE STATUS STATUS-SEM.
007400
007500     SELECT DISCIPL ASSIGN TO DISK
007600                 ORGANIZATION INDEXED
007700                 ACCESS MODE DYNAMIC
007800                 RECORD KEY DISC-CODE
007900                 FILE STATUS STATUS-DIS.
008000
008100     SELECT MATRIC ASSIGN TO DISK
008200                 ORGANIZATION INDEXED
008300                 ACCESS MODE DYNAMIC
008400                 RECORD KEY MAT-CHAVE
008500                 FILE STATUS STATUS-MAT.
008600
008700     SELECT RELMAT ASSIGN TO 'MATRIC.LST'
008800                 ORGANIZATION LINE SEQUENTIAL
008900                 ACCESS MODE SEQUENTIAL
009000                 FILE STATUS STATUS-REL.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  MATTRANS
009600     LABEL RECORD STANDARD.
009700 01  REG-MATTRANS.
009800     05  TRN-ACAO                    PIC X(01).
009900         88  TRN-EH-MATRICULA            VALUE 'M'.
010000         88  TRN-EH-CANCELAMENTO         VALUE 'C'.
010100     05  TRN-SEM-CODE                PIC X(06).
010200     05  TRN-DISC-CODE               PIC X(05).
010300     05  FILLER                      PIC X(68).
010400
010500 FD  SEMESTR
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID 'SEMESTR.DAT'
010800     RECORD CONTAINS 20 CHARACTERS.
010900 01  REG-SEMESTR.
011000     COPY SEMESTR.
011100
011200 FD  DISCIPL
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID 'DISCIPL.DAT'
011500     RECORD CONTAINS 258 CHARACTERS.
011600 01  REG-DISCIPL.
011700     COPY DISCMSTR.
011800
011900 FD  MATRIC
012000     LABEL RECORD STANDARD
012100     VALUE OF FILE-ID 'MATRIC.DAT'
012200     RECORD CONTAINS 16 CHARACTERS.
012300 01  REG-MATRIC.
012400     COPY MATRIC.
012500
012600 FD  RELMAT
012700     LABEL RECORD STANDARD.
012800 01  REG-RELMAT                      PIC X(90).
012900
013000 WORKING-STORAGE SECTION.
013100
013200 01  STATUS-TRN                      PIC X(02) VALUE SPACES.
013300 01  STATUS-SEM                      PIC X(02) VALUE SPACES.
013400 01  STATUS-DIS                      PIC X(02) VALUE SPACES.
013500 01  STATUS-MAT                      PIC X(02) VALUE SPACES.
013600 01  STATUS-REL                      PIC X(02) VALUE SPACES.
013700
013800 01  WS-CONTADORES.
013900     05  WS-QTDE-EFETUADAS           PIC 9(05) COMP VALUE ZERO.
014000     05  WS-QTDE-RECUSADAS           PIC 9(05) COMP VALUE ZERO.
014100     05  WS-QTDE-CANCELADAS          PIC 9(05) COMP VALUE ZERO.
014200
014300 01  WS-FLAGS.
014400     05  WS-FIM-MATTRANS             PIC X(01) VALUE 'N'.
014500         88  FIM-MATTRANS                VALUE 'S'.
014600     05  WS-PREQ-OK                  PIC X(01) VALUE 'S'.
014700         88  PREQ-OK                     VALUE 'S'.
014800     05  WS-CONFLITO-ACHADO          PIC X(01) VALUE 'N'.
014900         88  CONFLITO-ACHADO             VALUE 'S'.
015000
015100******************************************************************
015200*    AREA DE RETENCAO DOS DADOS DA DISCIPLINA ALVO DA MATRICULA  *
015300*    (COPIADA DO MESTRE ANTES DE VARRER OUTRAS DISCIPLINAS, JA   *
015400*    QUE REG-DISCIPL E REUTILIZADO PELAS LEITURAS SEGUINTES)     *
015500******************************************************************
015600 01  WS-ALVO.
015700     05  WS-A-NOME                   PIC X(50).
015800     05  WS-A-PREQ-COUNT             PIC 9(01).
015900     05  WS-A-PREQ  OCCURS 5 TIMES
016000                    INDEXED BY IX-APREQ
016100                    PIC X(05).
016200     05  WS-A-SCHED-COUNT            PIC 9(01).
016300     05  WS-A-SCHED  OCCURS 4 TIMES
016400                     INDEXED BY IX-ASCHED.
016500         10  WS-A-DIA                PIC 9(01).
016600         10  WS-A-INI                PIC 9(04).
016700         10  WS-A-FIM                PIC 9(04).
016800
016900 01  WS-MISSING-PREQ.
017000     05  WS-QTDE-MISSING             PIC 9(01) VALUE ZERO.
017100     05  WS-MISSING  OCCURS 5 TIMES
017200                     INDEXED BY IX-MISS
017300                     PIC X(50).
017350 01  WS-NOME-FALTANTE               PIC X(50).
017400
017500 01  WS-CONFLITO-DISC               PIC X(05).
017600 01  WS-CONFLITO-DIA                PIC 9(01).
017700 01  WS-J-INI                       PIC 9(02) COMP.
017800 01  WS-K-INI                       PIC 9(02) COMP.
017900
018000 01  WS-MENSAGEM                     PIC X(90).
018100 01  WS-DETALHE                      PIC X(50).
018200
018300 PROCEDURE DIVISION.
018400
018500 0010-ABRE-ARQUIVOS.
018600     OPEN INPUT MATTRANS.
018700     IF STATUS-TRN NOT = '00'
018800        DISPLAY 'MATRICUL - MATRIC.TRN INEXISTENTE'
018900        STOP RUN.
019000     OPEN I-O SEMESTR.
019100     OPEN I-O DISCIPL.
019200     OPEN I-O MATRIC.
019300     IF STATUS-MAT = '05' OR STATUS-MAT = '35'
019400        OPEN OUTPUT MATRIC
019500        CLOSE MATRIC
019600        OPEN I-O MATRIC.
019700     OPEN OUTPUT RELMAT.
019800
019900 0020-PROCESSA-TRANSACOES.
020000     READ MATTRANS
020100          AT END
020200          MOVE 'S' TO WS-FIM-MATTRANS.
020300     IF FIM-MATTRANS
020400        GO TO 0900-IMPRIME-RESUMO.
020500     IF TRN-EH-MATRICULA
020600        PERFORM 0100-PROCESSA-MATRICULA THRU 0100-SAIDA
020700     ELSE
020800     IF TRN-EH-CANCELAMENTO
020900        PERFORM 0200-PROCESSA-CANCELAMENTO THRU 0200-SAIDA
021000     ELSE
021100        MOVE 'Acao de transacao invalida' TO WS-DETALHE
021200        PERFORM 0800-GRAVA-RECUSA THRU 0800-SAIDA.
021300     GO TO 0020-PROCESSA-TRANSACOES.
021400
021500 0100-PROCESSA-MATRICULA.
021600     MOVE TRN-SEM-CODE TO SEM-CODE.
021700     READ SEMESTR
021800          INVALID KEY
021900          MOVE 'Semestre nao encontrado' TO WS-DETALHE
022000          PERFORM 0800-GRAVA-RECUSA THRU 0800-SAIDA
022100          GO TO 0100-SAIDA.
022200     MOVE TRN-DISC-CODE TO DISC-CODE.
022300     READ DISCIPL
022400          INVALID KEY
022500          MOVE 'Disciplina nao encontrada' TO WS-DETALHE
022600          PERFORM 0800-GRAVA-RECUSA THRU 0800-SAIDA
022700          GO TO 0100-SAIDA.
022800     MOVE TRN-SEM-CODE  TO MAT-SEM-CODE.
022900     MOVE TRN-DISC-CODE TO MAT-DISC-CODE.
023000     READ MATRIC
023100          INVALID KEY
023200          NEXT SENTENCE.
023300     IF STATUS-MAT = '00'
023400        ADD 1 TO WS-QTDE-RECUSADAS
023500        MOVE 'Disciplina ja matriculada' TO WS-DETALHE
023600        PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA
023700        GO TO 0100-SAIDA.
023800*
023900*    RETEM OS DADOS DA DISCIPLINA ALVO ANTES DE LER OUTRAS
024000*
024100     MOVE DISC-NAME         TO WS-A-NOME.
024200     MOVE DISC-PREREQ-COUNT TO WS-A-PREQ-COUNT.
024300     MOVE DISC-PREREQ (1)   TO WS-A-PREQ (1).
024400     MOVE DISC-PREREQ (2)   TO WS-A-PREQ (2).
024500     MOVE DISC-PREREQ (3)   TO WS-A-PREQ (3).
024600     MOVE DISC-PREREQ (4)   TO WS-A-PREQ (4).
024700     MOVE DISC-PREREQ (5)   TO WS-A-PREQ (5).
024800     MOVE DISC-SCHED-COUNT  TO WS-A-SCHED-COUNT.
024900     MOVE SCH-DAY   (1) TO WS-A-DIA (1).
025000     MOVE SCH-START-R (1) TO WS-A-INI (1).
025100     MOVE SCH-END-R   (1) TO WS-A-FIM (1).
025200     MOVE SCH-DAY   (2) TO WS-A-DIA (2).
025300     MOVE SCH-START-R (2) TO WS-A-INI (2).
025400     MOVE SCH-END-R   (2) TO WS-A-FIM (2).
025500     MOVE SCH-DAY   (3) TO WS-A-DIA (3).
025600     MOVE SCH-START-R (3) TO WS-A-INI (3).
025700     MOVE SCH-END-R   (3) TO WS-A-FIM (3).
025800     MOVE SCH-DAY   (4) TO WS-A-DIA (4).
025900     MOVE SCH-START-R (4) TO WS-A-INI (4).
026000     MOVE SCH-END-R   (4) TO WS-A-FIM (4).
026100     PERFORM 2100-VERIFICA-PREREQ THRU 2100-SAIDA.
026200     IF NOT PREQ-OK
026300        ADD 1 TO WS-QTDE-RECUSADAS
026400        MOVE 'Pre-requisitos nao atendidos' TO WS-DETALHE
026500        PERFORM 0860-GRAVA-PREQ-FALTANTE THRU 0860-SAIDA
026600        GO TO 0100-SAIDA.
026700     PERFORM 2000-VERIFICA-CONFLITO THRU 2000-SAIDA.
026800     IF CONFLITO-ACHADO
026900        ADD 1 TO WS-QTDE-RECUSADAS
027000        MOVE SPACES TO WS-MENSAGEM
027100        STRING 'Conflito de horario detectado com ' DELIMITED BY
027200               SIZE
027300               WS-CONFLITO-DISC DELIMITED BY SIZE
027400               INTO WS-MENSAGEM
027500        MOVE WS-MENSAGEM TO WS-DETALHE            
027600        PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA
027700        GO TO 0100-SAIDA.
027800     MOVE TRN-SEM-CODE  TO MAT-SEM-CODE.
027900     MOVE TRN-DISC-CODE TO MAT-DISC-CODE.
028000     WRITE REG-MATRIC.
028100     ADD 1 TO WS-QTDE-EFETUADAS.
028200     MOVE 'Matricula efetuada com sucesso' TO WS-DETALHE.
028300     PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA.
028400 0100-SAIDA.
028500     EXIT.
028600
028700 0200-PROCESSA-CANCELAMENTO.
028800     MOVE TRN-SEM-CODE  TO MAT-SEM-CODE.
028900     MOVE TRN-DISC-CODE TO MAT-DISC-CODE.
029000     READ MATRIC
029100          INVALID KEY
029200          MOVE 'Matricula nao encontrada - nada a cancelar'
029300               TO WS-DETALHE
029400          PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA
029500          GO TO 0200-SAIDA.
029600     DELETE MATRIC RECORD.
029700     ADD 1 TO WS-QTDE-CANCELADAS.
029800     MOVE 'Matricula cancelada' TO WS-DETALHE.
029900     PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA.
030000 0200-SAIDA.
030100     EXIT.
030200
030300******************************************************************
030400*    2000-VERIFICA-CONFLITO - PERCORRE AS DISCIPLINAS JA         *
030500*    MATRICULADAS NO SEMESTRE E CONFRONTA CADA SESSAO COM AS     *
030600*    SESSOES DA DISCIPLINA ALVO (RETIDA EM WS-ALVO)              *
030700******************************************************************
030800 2000-VERIFICA-CONFLITO.
030900     MOVE 'N' TO WS-CONFLITO-ACHADO.
031000     MOVE TRN-SEM-CODE TO MAT-SEM-CODE.
031100     MOVE LOW-VALUES   TO MAT-DISC-CODE.
031200     START MATRIC KEY IS NOT LESS THAN MAT-CHAVE
031300           INVALID KEY
031400           GO TO 2000-SAIDA.
031500 2000-PROXIMA-MATRICULA.
031600     READ MATRIC NEXT RECORD
031700          AT END
031800          GO TO 2000-SAIDA.
031900     IF MAT-SEM-CODE NOT = TRN-SEM-CODE
032000        GO TO 2000-SAIDA.
032100     IF MAT-DISC-CODE = TRN-DISC-CODE
032200        GO TO 2000-PROXIMA-MATRICULA.
032300     MOVE MAT-DISC-CODE TO DISC-CODE.
032400     READ DISCIPL
032500          INVALID KEY
032600          GO TO 2000-PROXIMA-MATRICULA.
032700     PERFORM 2010-CONFRONTA-SESSOES THRU 2010-SAIDA
032800         VARYING IX-ASCHED FROM 1 BY 1
032900         UNTIL IX-ASCHED > WS-A-SCHED-COUNT
033000            OR CONFLITO-ACHADO.
033100     IF CONFLITO-ACHADO
033200        MOVE MAT-DISC-CODE TO WS-CONFLITO-DISC
033300        GO TO 2000-SAIDA.
033400     GO TO 2000-PROXIMA-MATRICULA.
033500
033600 2010-CONFRONTA-SESSOES.
033700     PERFORM 2020-CONFRONTA-UMA THRU 2020-SAIDA
033800         VARYING IX-SCHED FROM 1 BY 1
033900         UNTIL IX-SCHED > DISC-SCHED-COUNT
034000            OR CONFLITO-ACHADO.
034100 2010-SAIDA.
034200     EXIT.
034300
034400 2020-CONFRONTA-UMA.
034500     IF WS-A-DIA (IX-ASCHED) NOT = SCH-DAY (IX-SCHED)
034600        GO TO 2020-SAIDA.
034700     MOVE WS-A-INI (IX-ASCHED) TO WS-J-INI.
034800     MOVE SCH-START-R (IX-SCHED) TO WS-K-INI.
034900     IF WS-A-INI (IX-ASCHED) < SCH-END-R (IX-SCHED)
035000        AND SCH-START-R (IX-SCHED) < WS-A-FIM (IX-ASCHED)
035100        MOVE 'S' TO WS-CONFLITO-ACHADO.
035200 2020-SAIDA.
035300     EXIT.
035400
035500 2000-SAIDA.
035600     EXIT.
035700
035800******************************************************************
035900*    2100-VERIFICA-PREREQ - CONFERE SE CADA PRE-REQUISITO DA     *
036000*    DISCIPLINA ALVO ESTA COM MEDIA FINAL POSTADA E MAIOR OU     *
036100*    IGUAL A 7,00 NO MESTRE DE DISCIPLINAS                       *
036200******************************************************************
036300 2100-VERIFICA-PREREQ.
036400     MOVE 'S' TO WS-PREQ-OK.
036500     MOVE ZERO TO WS-QTDE-MISSING.
036600     IF WS-A-PREQ-COUNT = ZERO
036700        GO TO 2100-SAIDA.
036800     PERFORM 2110-CONFERE-UM THRU 2110-SAIDA
036900         VARYING IX-APREQ FROM 1 BY 1
037000         UNTIL IX-APREQ > WS-A-PREQ-COUNT.
037100 2100-SAIDA.
037200     EXIT.
037300
037400 2110-CONFERE-UM.
037500     MOVE WS-A-PREQ (IX-APREQ) TO DISC-CODE.
037600     READ DISCIPL
037700          INVALID KEY
037800          MOVE 'N' TO WS-PREQ-OK
037810          MOVE WS-A-PREQ (IX-APREQ) TO WS-NOME-FALTANTE
037900          PERFORM 2120-ANOTA-FALTANTE THRU 2120-SAIDA
038000          GO TO 2110-SAIDA.
038100     IF NOT DISC-MEDIA-POSTADA OR DISC-MEDIA-FINAL < 7.00
038200        MOVE 'N' TO WS-PREQ-OK
038210        MOVE DISC-NAME TO WS-NOME-FALTANTE
038300        PERFORM 2120-ANOTA-FALTANTE THRU 2120-SAIDA.
038400 2110-SAIDA.
038500     EXIT.
038600
038700 2120-ANOTA-FALTANTE.
038800     IF WS-QTDE-MISSING >= 5
038900        GO TO 2120-SAIDA.
039000     ADD 1 TO WS-QTDE-MISSING.
039100     SET IX-MISS TO WS-QTDE-MISSING.
039200     MOVE WS-NOME-FALTANTE TO WS-MISSING (IX-MISS).
039300 2120-SAIDA.
039400     EXIT.
039500
039600 0800-GRAVA-RECUSA.
039700     ADD 1 TO WS-QTDE-RECUSADAS.
039800     PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA.
039900 0800-SAIDA.
040000     EXIT.
040100
040200 0850-GRAVA-LINHA.
040300     MOVE SPACES TO WS-MENSAGEM.
040400     STRING TRN-SEM-CODE DELIMITED BY SIZE
040500            ' ' DELIMITED BY SIZE
040600            TRN-DISC-CODE DELIMITED BY SIZE
040700            ' - ' DELIMITED BY SIZE
040800            WS-DETALHE DELIMITED BY SIZE
040900            INTO WS-MENSAGEM.
041000     MOVE WS-MENSAGEM TO REG-RELMAT.
041100     WRITE REG-RELMAT.
041200 0850-SAIDA.
041300     EXIT.
041400
041500 0860-GRAVA-PREQ-FALTANTE.
041600     PERFORM 0850-GRAVA-LINHA THRU 0850-SAIDA.
041700     SET IX-MISS TO 1.
041800 0860-LOOP.
041900     IF IX-MISS > WS-QTDE-MISSING
042000        GO TO 0860-SAIDA.
042100     MOVE SPACES TO WS-MENSAGEM.
042200     STRING '    PRE-REQUISITO FALTANTE: ' DELIMITED BY SIZE
042300            WS-MISSING (IX-MISS) DELIMITED BY SIZE
042400            INTO WS-MENSAGEM.
042500     MOVE WS-MENSAGEM TO REG-RELMAT.
042600     WRITE REG-RELMAT.
042700     SET IX-MISS UP BY 1.
042800     GO TO 0860-LOOP.
042900 0860-SAIDA.
043000     EXIT.
043100
043200 0900-IMPRIME-RESUMO.
043300     MOVE SPACES TO WS-MENSAGEM.
043400     STRING 'Matriculas efetuadas: ' DELIMITED BY SIZE
043500            WS-QTDE-EFETUADAS DELIMITED BY SIZE
043600            '   Cancelamentos: ' DELIMITED BY SIZE
043700            WS-QTDE-CANCELADAS DELIMITED BY SIZE
043800            '   Recusadas: ' DELIMITED BY SIZE
043900            WS-QTDE-RECUSADAS DELIMITED BY SIZE
044000            INTO WS-MENSAGEM.
044100     MOVE WS-MENSAGEM TO REG-RELMAT.
044200     WRITE REG-RELMAT.
044300
044400 0990-FINALIZA.
044500     CLOSE MATTRANS SEMESTR DISCIPL MATRIC RELMAT.
044600     STOP RUN.
