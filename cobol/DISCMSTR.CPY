000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
000400*    COPY        : DISCMSTR                                     *
000500*    ANALISTA    : JORGE KOIKE                                  *
000600*    PROGRAMADOR : E.ALMEIDA / J.SANTOS                         *
000700*    FINALIDADE  : LAYOUT DO REGISTRO MESTRE DE DISCIPLINAS DO  *
000800*                  CATALOGO DA GRADE CURRICULAR (9 PERIODOS,    *
000900*                  3210 HORAS/AULA), INCLUINDO OS HORARIOS DE   *
001000*                  AULA, OS PRE-REQUISITOS E AS NOTAS DO PERIODO*
001100*                  LETIVO CORRENTE.                             *
001200*    DATA-CRIACAO: 12/06/89                                     *
001300*    VRS    DATA        PROGRAMADOR      DESCRICAO              *
001400*    1.0    12/06/89    J.KOIKE          IMPLANTACAO INICIAL    *
001500*    1.1    04/02/91    E.ALMEIDA        INCLUIDO GRUPO DE      *
001600*                                        HORARIOS (DISC-SCHED)  *
001700*    1.2    19/09/93    F.ROCHA          INCLUIDA TABELA DE     *
001800*                                        PRE-REQUISITOS (OS 072)*
001900*    1.3    27/01/95    J.SANTOS         ACRESCIDO INDICADOR DE *
002000*                                        SITUACAO DA MEDIA FINAL*
002100*    1.4    18/11/98    E.ALMEIDA        REVISAO ANO 2000 - SEM *
002200*                                        IMPACTO (CAMPOS DE ANO *
002300*                                        NAO EXISTEM NESTE REG.)*
002400*    1.5    05/03/02    J.SANTOS         REDEFINE DE HORARIO EM *
002500*                                        MINUTOS P/ CONFRONTO   *
002600*                                        DE GRADE (OS 231)      *
002620*    1.6    22/07/05    F.ROCHA          DISC-NOTAS-R REDEFININ *
002640*                                        DO SO DISC-N1 (COMPI-  *
002660*                                        LADOR ACUSAVA REDEFINE *
002680*                                        MAIOR). AGRUPADO N1/N2/*
002690*                                        N3 EM DISC-NOTAS PARA  *
002695*                                        O REDEFINES BATER      *
002698*                                        (OS 247)               *
002700******************************************************************
002800     05  DISC-CHAVE.
002900         10  DISC-CODE               PIC X(05).
003000     05  DISC-NAME                   PIC X(50).
003100     05  DISC-PROFESSOR              PIC X(30).
003200     05  DISC-PERIOD                 PIC 9(01).
003300     05  DISC-HOURS                  PIC 9(03).
003400*
003500*    TABELA DE PRE-REQUISITOS DA DISCIPLINA (ATE 5 CODIGOS)
003600*
003700     05  DISC-PREREQ-COUNT           PIC 9(01).
003800     05  DISC-PREREQ-TABLE  OCCURS 5 TIMES
003900                            INDEXED BY IX-PREQ.
004000         10  DISC-PREREQ             PIC X(05).
004100*
004200*    TABELA DE HORARIOS SEMANAIS DE AULA (ATE 4 SESSOES)
004300*
004400     05  DISC-SCHED-COUNT            PIC 9(01).
004500     05  DISC-SCHED-TABLE  OCCURS 4 TIMES
004600                           INDEXED BY IX-SCHED.
004700         10  SCH-DAY                 PIC 9(01).
004800             88  SCH-DIA-SEGUNDA             VALUE 1.
004900             88  SCH-DIA-TERCA               VALUE 2.
005000             88  SCH-DIA-QUARTA              VALUE 3.
005100             88  SCH-DIA-QUINTA              VALUE 4.
005200             88  SCH-DIA-SEXTA               VALUE 5.
005300         10  SCH-START.
005400             15  SCH-START-HH        PIC 9(02).
005500             15  SCH-START-MM        PIC 9(02).
005600         10  SCH-START-R REDEFINES SCH-START
005700                                     PIC 9(04).
005800         10  SCH-END.
005900             15  SCH-END-HH          PIC 9(02).
006000             15  SCH-END-MM          PIC 9(02).
006100         10  SCH-END-R REDEFINES SCH-END
006200                                     PIC 9(04).
006300         10  SCH-LOCATION            PIC X(20).
006400*
006500*    NOTAS DO PERIODO LETIVO CORRENTE - REGRA UFRPE (MEDIA DAS
006600*    DUAS MAIORES DE TRES). ZEROS ATE O LANCAMENTO DA TRANSACAO;
006700*    DISC-IND-SITUACAO ABAIXO E QUE MARCA "MEDIA JA POSTADA".
006800*
007000     05  DISC-NOTAS.
007050         10  DISC-N1                 PIC 9(02)V99.
007100         10  DISC-N2                 PIC 9(02)V99.
007200         10  DISC-N3                 PIC 9(02)V99.
007300     05  DISC-NOTAS-R REDEFINES
007400         DISC-NOTAS.
007500         10  DISC-NOTA-TAB  OCCURS 3 TIMES
007600                            PIC 9(02)V99.
007700     05  DISC-MEDIA-FINAL            PIC 9(02)V99.
007800     05  DISC-IND-SITUACAO           PIC X(01).
007900         88  DISC-MEDIA-POSTADA          VALUE 'P'.
008000         88  DISC-MEDIA-PENDENTE         VALUE ' '.
008100     05  FILLER                      PIC X(09).
