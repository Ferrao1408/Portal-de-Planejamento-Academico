000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
000400*    COPY        : MATRIC                                       *
000500*    ANALISTA    : JORGE KOIKE                                  *
000600*    PROGRAMADOR : F.ROCHA                                      *
000700*    FINALIDADE  : LAYOUT DO REGISTRO DE MATRICULA (PAR SEMESTRE *
000800*                  / DISCIPLINA) DO ALUNO NO SEMESTRE CORRENTE.  *
000900*    DATA-CRIACAO: 19/09/93                                     *
001000*    VRS    DATA        PROGRAMADOR      DESCRICAO              *
001100*    1.0    19/09/93    F.ROCHA          IMPLANTACAO INICIAL    *
001200*                                        (OS 072)               *
001300******************************************************************
001400     05  MAT-CHAVE.
001500         10  MAT-SEM-CODE            PIC X(06).
001600         10  MAT-DISC-CODE           PIC X(05).
001700     05  FILLER                      PIC X(05).
