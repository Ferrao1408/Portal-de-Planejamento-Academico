000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELHORAR.
000300 AUTHOR.        F.ROCHA.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
000800******************************************************************
000900*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
001000*    PROGRAMA    : RELHORAR                                     *
001100*    ANALISTA    : JORGE KOIKE                                  *
001200*    PROGRAMADOR : F.ROCHA                                      *
001300*    FINALIDADE  : RELATORIO DO HORARIO DE AULAS DO ALUNO NO     *
001400*                  SEMESTRE INFORMADO, COM QUEBRA DE CONTROLE    *
001500*                  POR DIA DA SEMANA (1=SEGUNDA A 5=SEXTA) E     *
001600*                  DETALHE EM ORDEM CRESCENTE DE HORARIO DE      *
001700*                  INICIO DENTRO DO DIA.                         *
001800*    ARQUIVOS    : MATRIC   (ENTRADA) - MATRIC.DAT               *
001900*                  DISCIPL  (ENTRADA) - DISCIPL.DAT              *
002000*                  PARMSEM  (ENTRADA) - RELHORAR.PRM (SEMESTRE   *
002100*                                       A SER IMPRESSO)          *
002200*                  SORTHOR  (TRABALHO)- ARQUIVO DE CLASSIFICACAO *
002300*                  RELHORA  (SAIDA)   - RELHORAR.LST             *
002400*-----------------------------------------------------------------
002500*    HISTORICO DE ALTERACOES                                    *
002600*-----------------------------------------------------------------
002700*    VRS   DATA        PROGRAMADOR   OS       DESCRICAO      TAG *
002800*    1.0   04/02/94    F.ROCHA       OS-081   IMPLANTACAO    H01 *
002900*                                             INICIAL, MODELO
003000*                                             DE CLASSIFICACAO
003100*                                             SEGUINDO O PADRAO
003200*                                             DO RELATORIO DE
003300*                                             NOTAS
003400*    1.1   30/07/96    E.ALMEIDA     OS-118   AJUSTADO O     H02 *
003500*                                             CABECALHO DE DIA
003600*                                             PARA O FORMATO
003700*                                             "DIA: <NOME>
003800*                                             (<NUMERO>)"
003900*                                             EXIGIDO PELA
004000*                                             SECRETARIA
004100*    1.2   18/11/98    J.SANTOS      OS-166   REVISAO ANO    H03 *
004200*                                             2000 - SEM
004300*                                             IMPACTO NESTE
004400*                                             PROGRAMA
004500*    1.3   14/09/04    F.ROCHA       OS-256   CORRIGIDA A    H04 *
004600*                                             ORDENACAO DENTRO
004700*                                             DO DIA, QUE NAO
004800*                                             CONSIDERAVA O
004900*                                             MINUTO DO
005000*                                             HORARIO DE
005100*                                             INICIO
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT MATRIC ASSIGN TO DISK
006200                 ORGANIZATION INDEXED
006300                 ACCESS MODE DYNAMIC
006400                 RECORD KEY MAT-CHAVE
006500                 FILE STATUS STATUS-MAT.
006600
006700     SELECT DISCIPL ASSIGN TO DISK
006800                 ORGANIZATION INDEXED
006900                 ACCESS MODE DYNAMIC
007000                 RECORD KEY DISC-CODE
007100                 FILE STATUS STATUS-DIS.
007200
007300     SELECT PARMSEM ASSIGN TO 'RELHORAR.PRM'
007400                 ORGANIZATION LINE SEQUENTIAL
007500                 ACCESS MODE SEQUENTIAL
007600                 FILE STATUS STATUS-PRM.
007700
007800     SELECT SORTHOR ASSIGN TO 'SORTHOR.WRK'.
007900
008000     SELECT RELHORA ASSIGN TO 'RELHORAR.LST'
008100                 ORGANIZATION LINE SEQUENTIAL
008200                 ACCESS MODE SEQUENTIAL
008300                 FILE STATUS STATUS-REL.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  MATRIC
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID 'MATRIC.DAT'
009100     RECORD CONTAINS 16 CHARACTERS.
009200 01  REG-MATRIC.
009300     COPY MATRIC.
009400
009500 FD  DISCIPL
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID 'DISCIPL.DAT'
009800     RECORD CONTAINS 258 CHARACTERS.
009900 01  REG-DISCIPL.
010000     COPY DISCMSTR.
010100
010200 FD  PARMSEM
010300     LABEL RECORD STANDARD.
010400 01  REG-PARMSEM                     PIC X(06).
010500
010600 SD  SORTHOR.
010700 01  REG-SORTHOR.
010800     05  SRT-DIA                     PIC 9(01).
010900     05  SRT-INICIO                  PIC 9(04).
011000     05  SRT-FIM                     PIC 9(04).
011100     05  SRT-DISC-CODE               PIC X(05).
011200     05  SRT-DISC-NOME               PIC X(50).
011300     05  SRT-LOCAL                   PIC X(20).
011400
011500 FD  RELHORA
011600     LABEL RECORD STANDARD.
011700 01  REG-RELHORA                     PIC X(90).
011800
011900 WORKING-STORAGE SECTION.
012000
012100 01  STATUS-MAT                      PIC X(02) VALUE SPACES.
012200 01  STATUS-DIS                      PIC X(02) VALUE SPACES.
012300 01  STATUS-PRM                      PIC X(02) VALUE SPACES.
012400 01  STATUS-REL                      PIC X(02) VALUE SPACES.
012500
012600 01  WS-SEMESTRE-CORRENTE            PIC X(06) VALUE SPACES.
012700
012800 01  WS-FLAGS.
012900     05  WS-FIM-MATRIC               PIC X(01) VALUE 'N'.
013000         88  FIM-MATRIC                  VALUE 'S'.
013100     05  WS-FIM-SORTHOR              PIC X(01) VALUE 'N'.
013200         88  FIM-SORTHOR                 VALUE 'S'.
013300     05  WS-PRIMEIRA-QUEBRA          PIC X(01) VALUE 'S'.
013400         88  PRIMEIRA-QUEBRA             VALUE 'S'.
013500
013600 01  WS-DIA-ANTERIOR                 PIC 9(01) VALUE ZERO.
013700
013800******************************************************************
013900*    TABELA DE NOMES DOS DIAS DA SEMANA PARA O CABECALHO         *
014000*    (INDICE 1 = SEGUNDA ... INDICE 5 = SEXTA)                   *
014100******************************************************************
014200 01  WS-NOMES-DIAS.
014300     05  FILLER                      PIC X(10) VALUE 'SEGUNDA'.
014400     05  FILLER                      PIC X(10) VALUE 'TERCA'.
014500     05  FILLER                      PIC X(10) VALUE 'QUARTA'.
014600     05  FILLER                      PIC X(10) VALUE 'QUINTA'.
014700     05  FILLER                      PIC X(10) VALUE 'SEXTA'.
014800 01  WS-NOMES-DIAS-R REDEFINES WS-NOMES-DIAS.
014900     05  WS-NOME-DIA  OCCURS 5 TIMES
015000                      INDEXED BY IX-DIA
015100                      PIC X(10).
015200
015300 01  WS-HORA-EDIT.
015400     05  WS-HORA-HH                  PIC 99.
015500     05  FILLER                      PIC X(01) VALUE ':'.
015600     05  WS-HORA-MM                  PIC 99.
015700
015800 01  WS-FIM-EDIT.
015900     05  WS-FIM-HH                   PIC 99.
016000     05  FILLER                      PIC X(01) VALUE ':'.
016100     05  WS-FIM-MM                   PIC 99.
016200
016300 01  WS-LINHA-REL                    PIC X(90).
016400
016500 PROCEDURE DIVISION.
016600
016700 0010-ABRE-ARQUIVOS.
016800     OPEN INPUT PARMSEM.
016900     READ PARMSEM
017000          AT END
017100          MOVE SPACES TO WS-SEMESTRE-CORRENTE.
017200     IF STATUS-PRM = '00'
017300        MOVE REG-PARMSEM TO WS-SEMESTRE-CORRENTE.
017400     CLOSE PARMSEM.
017500     OPEN OUTPUT RELHORA.
017550     GO TO 0900-EXECUTA-CLASSIFICACAO.
017600
017700******************************************************************
017800*    0100-MONTA-ARQUIVO-CLASSIFICACAO - PROCEDIMENTO DE ENTRADA  *
017900*    DO SORT: PARA CADA MATRICULA DO SEMESTRE INFORMADO, LE A    *
018000*    DISCIPLINA E LIBERA UM REGISTRO DE CLASSIFICACAO POR SESSAO *
018100*    DE AULA, SEGUINDO O MODELO DE relnot.cob (RELEASE/RETURN)   *
018200******************************************************************
018300 0100-MONTA-ARQUIVO-CLASSIFICACAO.
018400     OPEN INPUT MATRIC.
018500     OPEN INPUT DISCIPL.
018600     IF WS-SEMESTRE-CORRENTE = SPACES
018700        GO TO 0100-SAIDA.
018800     MOVE WS-SEMESTRE-CORRENTE TO MAT-SEM-CODE.
018900     MOVE LOW-VALUES           TO MAT-DISC-CODE.
019000     START MATRIC KEY IS NOT LESS THAN MAT-CHAVE
019100           INVALID KEY
019200           MOVE 'S' TO WS-FIM-MATRIC.
019300 0110-PROXIMA-MATRICULA.
019400     IF FIM-MATRIC
019500        GO TO 0100-SAIDA.
019600     READ MATRIC NEXT RECORD
019700          AT END
019800          MOVE 'S' TO WS-FIM-MATRIC
019900          GO TO 0100-SAIDA.
020000     IF MAT-SEM-CODE NOT = WS-SEMESTRE-CORRENTE
020100        MOVE 'S' TO WS-FIM-MATRIC
020200        GO TO 0100-SAIDA.
020300     MOVE MAT-DISC-CODE TO DISC-CODE.
020400     READ DISCIPL
020500          INVALID KEY
020600          GO TO 0110-PROXIMA-MATRICULA.
020700     PERFORM 0120-LIBERA-SESSOES THRU 0120-SAIDA
020800         VARYING IX-SCHED FROM 1 BY 1
020900         UNTIL IX-SCHED > DISC-SCHED-COUNT.
021000     GO TO 0110-PROXIMA-MATRICULA.
021100 0100-SAIDA.
021200     CLOSE MATRIC DISCIPL.
021300     EXIT.
021400
021500 0120-LIBERA-SESSOES.
021600     MOVE SCH-DAY (IX-SCHED)      TO SRT-DIA.
021700     MOVE SCH-START-R (IX-SCHED)  TO SRT-INICIO.
021800     MOVE SCH-END-R (IX-SCHED)    TO SRT-FIM.
021900     MOVE DISC-CODE               TO SRT-DISC-CODE.
022000     MOVE DISC-NAME               TO SRT-DISC-NOME.
022100     MOVE SCH-LOCATION (IX-SCHED) TO SRT-LOCAL.
022200     RELEASE REG-SORTHOR.
022300 0120-SAIDA.
022400     EXIT.
022500
022600******************************************************************
022700*    0200-IMPRIME-CLASSIFICADO - PROCEDIMENTO DE SAIDA DO SORT:  *
022800*    LE OS REGISTROS JA CLASSIFICADOS POR DIA/HORARIO E IMPRIME  *
022900*    O CABECALHO A CADA QUEBRA DE DIA DA SEMANA                  *
023000******************************************************************
023100 0200-IMPRIME-CLASSIFICADO.
023200     RETURN SORTHOR
023300          AT END
023400          MOVE 'S' TO WS-FIM-SORTHOR.
023500     IF FIM-SORTHOR
023600        GO TO 0200-SAIDA.
023700     IF PRIMEIRA-QUEBRA OR SRT-DIA NOT = WS-DIA-ANTERIOR
023800        PERFORM 0210-IMPRIME-CABECALHO-DIA THRU 0210-SAIDA
023900        MOVE SRT-DIA TO WS-DIA-ANTERIOR
024000        MOVE 'N' TO WS-PRIMEIRA-QUEBRA.
024100     PERFORM 0220-IMPRIME-DETALHE THRU 0220-SAIDA.
024200     GO TO 0200-IMPRIME-CLASSIFICADO.
024300 0200-SAIDA.
024400     EXIT.
024500
024600 0210-IMPRIME-CABECALHO-DIA.
024700     SET IX-DIA TO SRT-DIA.
024800     MOVE SPACES TO WS-LINHA-REL.
024900     STRING 'DIA: ' DELIMITED BY SIZE
025000            WS-NOME-DIA (IX-DIA) DELIMITED BY SIZE
025100            ' (' DELIMITED BY SIZE
025200            SRT-DIA DELIMITED BY SIZE
025300            ')' DELIMITED BY SIZE
025400            INTO WS-LINHA-REL.
025500     MOVE WS-LINHA-REL TO REG-RELHORA.
025600     WRITE REG-RELHORA.
025700 0210-SAIDA.
025800     EXIT.
025900
026000 0220-IMPRIME-DETALHE.
026100     MOVE SRT-INICIO (1:2) TO WS-HORA-HH.
026200     MOVE SRT-INICIO (3:2) TO WS-HORA-MM.
026300     MOVE SRT-FIM    (1:2) TO WS-FIM-HH.
026400     MOVE SRT-FIM    (3:2) TO WS-FIM-MM.
026500     MOVE SPACES TO WS-LINHA-REL.
026600     STRING '  ' DELIMITED BY SIZE
026700            WS-HORA-EDIT DELIMITED BY SIZE
026800            '-' DELIMITED BY SIZE
026900            WS-FIM-EDIT DELIMITED BY SIZE
027000            '  ' DELIMITED BY SIZE
027100            SRT-DISC-CODE DELIMITED BY SIZE
027200            '  ' DELIMITED BY SIZE
027300            SRT-DISC-NOME DELIMITED BY SIZE
027400            '  ' DELIMITED BY SIZE
027500            SRT-LOCAL DELIMITED BY SIZE
027600            INTO WS-LINHA-REL.
027700     MOVE WS-LINHA-REL TO REG-RELHORA.
027800     WRITE REG-RELHORA.
027900 0220-SAIDA.
028000     EXIT.
028100
028200 0900-EXECUTA-CLASSIFICACAO.
028300     SORT SORTHOR
028400         ASCENDING KEY SRT-DIA SRT-INICIO
028500         INPUT PROCEDURE 0100-MONTA-ARQUIVO-CLASSIFICACAO
028600         OUTPUT PROCEDURE 0200-IMPRIME-CLASSIFICADO.
028700
028800 0990-FINALIZA.
028900     CLOSE RELHORA.
029000     STOP RUN.
