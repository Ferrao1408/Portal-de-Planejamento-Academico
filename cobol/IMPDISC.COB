000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IMPDISC.
000300 AUTHOR.        JORGE KOIKE.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  12/06/89.
000600 DATE-COMPILED. 12/06/89.
000700 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
000800******************************************************************
000900*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
001000*    PROGRAMA    : IMPDISC                                      *
001100*    ANALISTA    : JORGE KOIKE                                  *
001200*    PROGRAMADOR : J.KOIKE                                      *
001300*    FINALIDADE  : IMPORTACAO DO CATALOGO DE DISCIPLINAS A      *
001400*                  PARTIR DE ARQUIVO TEXTO DELIMITADO POR ';',  *
001500*                  UMA LINHA POR SESSAO DE AULA. VALIDA CADA     *
001600*                  LINHA, AGRUPA AS SESSOES POR CODIGO DE        *
001700*                  DISCIPLINA E GRAVA NO MESTRE DE DISCIPLINAS. *
001800*                  DISCIPLINAS JA CADASTRADAS NAO SAO REGRAVADAS.*
001900*    ARQUIVOS    : CATENTRA (ENTRADA) - CATALOGO.TXT             *
002000*                  DISCIPL  (I-O)     - DISCIPL.DAT              *
002100*                  RELERROS (SAIDA)   - IMPERROS.LST             *
002200*-----------------------------------------------------------------
002300*    HISTORICO DE ALTERACOES                                    *
002400*-----------------------------------------------------------------
002500*    VRS   DATA        PROGRAMADOR   OS       DESCRICAO      TAG *
002600*    1.0   12/06/89    J.KOIKE       OS-014   IMPLANTACAO    I01 *
002700*                                             INICIAL
002800*    1.1   03/09/90    E.ALMEIDA     OS-041   CORRIGIDO      I02 *
002900*                                             ESTOURO DA TABELA
003000*                                             DE GRUPOS QUANDO
003100*                                             O CATALOGO TINHA
003200*                                             MAIS DE 50 CODIGOS
003300*    1.2   19/09/93    F.ROCHA       OS-072   ACRESCIDA A    I03 *
003400*                                             VALIDACAO DE
003500*                                             PRE-REQUISITOS
003600*                                             (LISTA SEPARADA
003700*                                             POR VIRGULA)
003800*    1.3   30/07/96    E.ALMEIDA     OS-118   MENSAGEM DE    I04 *
003900*                                             CABECALHO
004000*                                             FALTANTE PASSOU
004100*                                             A LISTAR TODOS OS
004200*                                             NOMES AUSENTES
004300*    1.4   18/11/98    J.SANTOS      OS-166   REVISAO ANO    I05 *
004400*                                             2000 - CAMPO ANO
004500*                                             DE DISCI.DAT NAO
004600*                                             EXISTE MAIS NESTE
004700*                                             CATALOGO,
004800*                                             CONFIRMADO SEM
004900*                                             IMPACTO
005000*    1.5   14/02/99    J.SANTOS      OS-171   TESTE FINAL    I06 *
005100*                                             DE VIRADA DE ANO
005200*                                             2000 - OK
005300*    1.6   05/03/02    E.ALMEIDA     OS-231   RESUMO DE      I07 *
005400*                                             IMPORTACAO PASSOU
005500*                                             A SAIR ANTES DAS
005600*                                             LINHAS DE ERRO
005700*    1.7   12/04/04    F.ROCHA       OS-304   CORRIGIDO O    I08 *
005800*                                             DEFAULT DE CARGA
005900*                                             HORARIA (60) QUE
006000*                                             SO ERA GRAVADO NO
006100*                                             PRIMEIRO GRUPO
006110*    1.8   19/08/05    E.ALMEIDA     OS-319   PERIODO/DIA    I09 *
006120*                                             DE 1 DIGITO ESTAVA
006130*                                             SENDO REJEITADO -
006140*                                             TESTE NUMERIC E O
006150*                                             MOVE PASSARAM A
006160*                                             OLHAR SO A 1A
006170*                                             POSICAO DA COLUNA
006180*    1.9   26/09/05    F.ROCHA       OS-336   FALTAVA GO TO  I10 *
006183*                                             NO FIM DE 0020-
006186*                                             LE-CABECALHO -
006190*                                             CABECALHO INVALIDO
006193*                                             SAIA GRAVADO EM
006196*                                             DUPLICADO NO
006198*                                             RELERROS
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT CATENTRA ASSIGN TO 'CATALOGO.TXT'
007200                 ORGANIZATION LINE SEQUENTIAL
007300                 ACCESS MODE SEQUENTIAL
007400                 FILE STATUS STATUS-CAT.
007500
007600     SELECT DISCIPL ASSIGN TO DISK
007700                 ORGANIZATION INDEXED
007800                 ACCESS MODE DYNAMIC
007900                 RECORD KEY DISC-CODE
008000                 FILE STATUS STATUS-DIS.
008100
008200     SELECT RELERROS ASSIGN TO 'IMPERROS.LST'
008300                 ORGANIZATION LINE SEQUENTIAL
008400                 ACCESS MODE SEQUENTIAL
008500                 FILE STATUS STATUS-ERR.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  CATENTRA
009100     LABEL RECORD STANDARD.
009200 01  REG-CATENTRA                    PIC X(200).
009300
009400 FD  DISCIPL
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'DISCIPL.DAT'
009700     RECORD CONTAINS 258 CHARACTERS.
009800 01  REG-DISCIPL.
009900     COPY DISCMSTR.
010000
010100 FD  RELERROS
010200     LABEL RECORD STANDARD.
010300 01  REG-RELERROS                    PIC X(80).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 01  STATUS-CAT                      PIC X(02) VALUE SPACES.
010800 01  STATUS-DIS                      PIC X(02) VALUE SPACES.
010900 01  STATUS-ERR                      PIC X(02) VALUE SPACES.
011000
011100 01  WS-CONTADORES.
011200     05  WS-NUM-LINHA                PIC 9(05) COMP VALUE 1.
011300     05  WS-QTDE-CRIADAS             PIC 9(05) COMP VALUE ZERO.
011400     05  WS-QTDE-ERROS               PIC 9(03) COMP VALUE ZERO.
011500     05  WS-QTDE-GRUPOS              PIC 9(03) COMP VALUE ZERO.
011600     05  WS-IX-CAMPO                 PIC 9(02) COMP VALUE ZERO.
011700     05  WS-TRIM-POS                 PIC 9(02) COMP VALUE ZERO.
011800
011900 01  WS-FLAGS.
012000     05  WS-FIM-CATENTRA             PIC X(01) VALUE 'N'.
012100         88  FIM-CATENTRA                VALUE 'S'.
012200     05  WS-HEADER-OK                PIC X(01) VALUE 'S'.
012300         88  HEADER-OK                   VALUE 'S'.
012400     05  WS-LINHA-OK                 PIC X(01) VALUE 'S'.
012500         88  LINHA-OK                    VALUE 'S'.
012600     05  WS-GRUPO-ACHADO             PIC X(01) VALUE 'N'.
012700         88  GRUPO-ACHADO                VALUE 'S'.
012800
012900******************************************************************
013000*    AREA DE COLUNAS DA LINHA DE ENTRADA (";" COMO DELIMITADOR)  *
013100*    CODIGO;NOME;PROFESSOR;PERIODO;LOCAL;DIA;INICIO;FIM;PREREQS  *
013200******************************************************************
013300 01  WS-COLUNAS.
013400     05  WS-COL-CODIGO               PIC X(20).
013500     05  WS-COL-NOME                 PIC X(60).
013600     05  WS-COL-PROF                 PIC X(60).
013700     05  WS-COL-PERIODO              PIC X(20).
013800     05  WS-COL-LOCAL                PIC X(20).
013900     05  WS-COL-DIA                  PIC X(20).
014000     05  WS-COL-INICIO               PIC X(20).
014100     05  WS-COL-FIM                  PIC X(20).
014200     05  WS-COL-PREREQ               PIC X(60).
014300 01  WS-COLUNAS-R REDEFINES WS-COLUNAS.
014400     05  WS-COL-TABELA  OCCURS 9 TIMES
014500                        INDEXED BY IX-COL
014600                        PIC X(60).
014700
014800 01  WS-CABEC-ESPERADO.
014900     05  FILLER  PIC X(20) VALUE 'Codigo'.
015000     05  FILLER  PIC X(60) VALUE 'Nome'.
015100     05  FILLER  PIC X(60) VALUE 'Professor'.
015200     05  FILLER  PIC X(20) VALUE 'Periodo'.
015300     05  FILLER  PIC X(20) VALUE 'Local'.
015400     05  FILLER  PIC X(20) VALUE 'Dia'.
015500     05  FILLER  PIC X(20) VALUE 'Inicio'.
015600     05  FILLER  PIC X(20) VALUE 'Fim'.
015700     05  FILLER  PIC X(60) VALUE 'Pre-requisitos'.
015800 01  WS-CABEC-ESPERADO-R REDEFINES WS-CABEC-ESPERADO.
015900     05  WS-CAB-TABELA  OCCURS 9 TIMES
016000                        INDEXED BY IX-CAB
016100                        PIC X(60).
016200
016300 01  WS-CAMPOS-DADOS.
016400     05  WS-CODIGO                   PIC X(05).
016500     05  WS-NOME                     PIC X(50).
016600     05  WS-PROF                     PIC X(30).
016700     05  WS-PERIODO-N                PIC 9(01).
016800     05  WS-LOCAL                    PIC X(20).
016900     05  WS-DIA-N                    PIC 9(01).
017000     05  WS-INICIO-HH                PIC 9(02).
017100     05  WS-INICIO-MM                PIC 9(02).
017200     05  WS-FIM-HH                   PIC 9(02).
017300     05  WS-FIM-MM                   PIC 9(02).
017400
017500 01  WS-SCRATCH-60                   PIC X(60).
017600 01  WS-SCRATCH-10                   PIC X(10).
017700
017800******************************************************************
017900*    TABELA DE TRABALHO PARA AGRUPAR SESSOES POR DISCIPLINA      *
018000******************************************************************
018100 01  WS-TABELA-GRUPOS.
018200     05  WS-GRUPO  OCCURS 50 TIMES
018300                   INDEXED BY IX-GRUPO.
018400         10  WS-G-CODE               PIC X(05).
018500         10  WS-G-NOME               PIC X(50).
018600         10  WS-G-PROF               PIC X(30).
018700         10  WS-G-PERIODO            PIC 9(01).
018800         10  WS-G-PREQ-COUNT         PIC 9(01).
018900         10  WS-G-PREQ  OCCURS 5 TIMES
019000                        PIC X(05).
019100         10  WS-G-SCHED-COUNT        PIC 9(01).
019200         10  WS-G-SCHED  OCCURS 4 TIMES
019300                         INDEXED BY IX-SESSAO.
019400             15  WS-G-SCH-DIA        PIC 9(01).
019500             15  WS-G-SCH-INI        PIC 9(04).
019600             15  WS-G-SCH-FIM        PIC 9(04).
019700             15  WS-G-SCH-LOCAL      PIC X(20).
019800
019900******************************************************************
020000*    TABELA DE MENSAGENS DE ERRO (UMA POR LINHA REJEITADA)       *
020100******************************************************************
020200 01  WS-TABELA-ERROS.
020300     05  WS-ERRO  OCCURS 300 TIMES
020400                  INDEXED BY IX-ERRO
020500                  PIC X(80).
020600
020700 01  WS-PREQ-TABELA.
020800     05  WS-PREQ-TOK  OCCURS 5 TIMES
020900                      INDEXED BY IX-PTOK
021000                      PIC X(10).
021100
021200 01  WS-MENSAGEM                     PIC X(80).
021300 01  WS-MOTIVO                       PIC X(45).
021400 01  WS-LINHA-EDIT                   PIC ZZZZ9.
021500 01  WS-CRIADAS-EDIT                 PIC ZZZZ9.
021600
021700 PROCEDURE DIVISION.
021800
021900 0010-ABRE-ARQUIVOS.
022000     OPEN INPUT CATENTRA.
022100     IF STATUS-CAT NOT = '00'
022200        DISPLAY 'IMPDISC - CATALOGO.TXT INEXISTENTE'
022300        STOP RUN.
022400     OPEN I-O DISCIPL.
022500     IF STATUS-DIS = '05' OR STATUS-DIS = '35'
022600        OPEN OUTPUT DISCIPL
022700        CLOSE DISCIPL
022800        OPEN I-O DISCIPL.
022900     IF STATUS-DIS NOT = '00'
023000        DISPLAY 'IMPDISC - ERRO ABRINDO DISCIPL.DAT'
023100        CLOSE CATENTRA
023200        STOP RUN.
023300     OPEN OUTPUT RELERROS.
023400
023500 0020-LE-CABECALHO.
023600     READ CATENTRA
023700          AT END
023800          DISPLAY 'IMPDISC - CATALOGO.TXT VAZIO'
023900          MOVE 'S' TO WS-FIM-CATENTRA
024000          MOVE 'N' TO WS-HEADER-OK.
024100     IF FIM-CATENTRA
024200        GO TO 0100-PROCESSA-LINHAS.
024300     PERFORM 0030-SEPARA-COLUNAS THRU 0030-SAIDA.
024400     PERFORM 0040-VALIDA-CABECALHO THRU 0040-SAIDA.
024410     GO TO 0100-PROCESSA-LINHAS.
024500
024600 0030-SEPARA-COLUNAS.
024700     UNSTRING REG-CATENTRA DELIMITED BY ';'
024800         INTO WS-COL-CODIGO WS-COL-NOME  WS-COL-PROF
024900              WS-COL-PERIODO WS-COL-LOCAL WS-COL-DIA
025000              WS-COL-INICIO  WS-COL-FIM   WS-COL-PREREQ.
025100     PERFORM 0035-TIRA-BRANCOS THRU 0035-SAIDA
025200         VARYING WS-IX-CAMPO FROM 1 BY 1 UNTIL WS-IX-CAMPO > 9.
025300     GO TO 0030-SAIDA.
025400
025500 0035-TIRA-BRANCOS.
025600     SET IX-COL TO WS-IX-CAMPO.
025700     IF WS-COL-TABELA (IX-COL) = SPACES
025800        GO TO 0035-SAIDA.
025900     MOVE 1 TO WS-TRIM-POS.
026000 0035-PULA.
026100     IF WS-TRIM-POS > 60
026200        GO TO 0035-SAIDA.
026300     IF WS-COL-TABELA (IX-COL) (WS-TRIM-POS:1) = SPACE
026400        ADD 1 TO WS-TRIM-POS
026500        GO TO 0035-PULA.
026600     IF WS-TRIM-POS = 1
026700        GO TO 0035-SAIDA.
026800     MOVE WS-COL-TABELA (IX-COL) TO WS-SCRATCH-60.
026900     MOVE SPACES TO WS-COL-TABELA (IX-COL).
027000     MOVE WS-SCRATCH-60 (WS-TRIM-POS:61 - WS-TRIM-POS)
027100                             TO WS-COL-TABELA (IX-COL).
027200 0035-SAIDA.
027300     EXIT.
027400
027500 0030-SAIDA.
027600     EXIT.
027700
027800 0040-VALIDA-CABECALHO.
027900     MOVE 'S' TO WS-HEADER-OK.
028000     MOVE SPACES TO WS-MENSAGEM.
028100     MOVE 'Headers faltando: ' TO WS-MENSAGEM.
028200     MOVE 20 TO WS-TRIM-POS.
028300     SET IX-COL IX-CAB TO 1.
028400 0040-CONFERE.
028500     IF IX-COL > 9
028600        GO TO 0040-FIM-CONFERE.
028700     IF WS-COL-TABELA (IX-COL) NOT = WS-CAB-TABELA (IX-CAB)
028800        MOVE 'N' TO WS-HEADER-OK
028900        STRING WS-CAB-TABELA (IX-CAB) DELIMITED BY SPACE
029000               ', ' DELIMITED BY SIZE
029100               INTO WS-MENSAGEM WITH POINTER WS-TRIM-POS.
029200     SET IX-COL UP BY 1.
029300     SET IX-CAB UP BY 1.
029400     GO TO 0040-CONFERE.
029500 0040-FIM-CONFERE.
029600     IF NOT HEADER-OK
029700        MOVE WS-MENSAGEM TO REG-RELERROS
029800        WRITE REG-RELERROS.
029900 0040-SAIDA.
030000     EXIT.
030100
030200 0100-PROCESSA-LINHAS.
030300     IF NOT HEADER-OK
030400        GO TO 0500-GRAVA-DISCIPLINAS.
030500 0110-LE-PROXIMA.
030600     ADD 1 TO WS-NUM-LINHA.
030700     READ CATENTRA
030800          AT END
030900          MOVE 'S' TO WS-FIM-CATENTRA.
031000     IF FIM-CATENTRA
031100        GO TO 0500-GRAVA-DISCIPLINAS.
031200     IF REG-CATENTRA = SPACES
031300        GO TO 0110-LE-PROXIMA.
031400     PERFORM 0030-SEPARA-COLUNAS THRU 0030-SAIDA.
031500     PERFORM 0200-VALIDA-LINHA THRU 0200-SAIDA.
031600     IF LINHA-OK
031700        PERFORM 0300-CONVERTE-CAMPOS
031800        PERFORM 0400-AGRUPA-SESSAO THRU 0400-SAIDA.
031900     GO TO 0110-LE-PROXIMA.
032000
032100 0200-VALIDA-LINHA.
032200     MOVE 'S' TO WS-LINHA-OK.
032300     MOVE SPACES TO WS-MOTIVO.
032400     IF WS-COL-CODIGO = SPACES
032500        MOVE 'N' TO WS-LINHA-OK
032600        MOVE 'codigo vazio' TO WS-MOTIVO
032700        GO TO 0200-REJEITA.
032800     IF WS-COL-NOME = SPACES
032900        MOVE 'N' TO WS-LINHA-OK
033000        MOVE 'nome vazio' TO WS-MOTIVO
033100        GO TO 0200-REJEITA.
033200     IF WS-COL-PROF = SPACES
033300        MOVE 'N' TO WS-LINHA-OK
033400        MOVE 'professor vazio' TO WS-MOTIVO
033500        GO TO 0200-REJEITA.
033600     IF WS-COL-PERIODO (1:1) NOT NUMERIC
033700        MOVE 'N' TO WS-LINHA-OK
033800        MOVE 'periodo invalido' TO WS-MOTIVO
033900        GO TO 0200-REJEITA.
034000     MOVE WS-COL-PERIODO (1:1) TO WS-PERIODO-N.
034100     IF WS-PERIODO-N < 1 OR WS-PERIODO-N > 9
034200        MOVE 'N' TO WS-LINHA-OK
034300        MOVE 'periodo invalido' TO WS-MOTIVO
034400        GO TO 0200-REJEITA.
034500     IF WS-COL-DIA (1:1) NOT NUMERIC
034600        MOVE 'N' TO WS-LINHA-OK
034700        STRING 'Dia ' DELIMITED BY SIZE
034800               WS-COL-DIA DELIMITED BY SPACE
034900               ' invalido (deve ser 1-5)' DELIMITED BY SIZE
035000               INTO WS-MOTIVO
035100        GO TO 0200-REJEITA.
035200     MOVE WS-COL-DIA (1:1) TO WS-DIA-N.
035300     IF WS-DIA-N < 1 OR WS-DIA-N > 5
035400        MOVE 'N' TO WS-LINHA-OK
035500        STRING 'Dia ' DELIMITED BY SIZE
035600               WS-COL-DIA DELIMITED BY SPACE
035700               ' invalido (deve ser 1-5)' DELIMITED BY SIZE
035800               INTO WS-MOTIVO
035900        GO TO 0200-REJEITA.
036000     IF WS-COL-INICIO (1:2) NOT NUMERIC
036100        OR WS-COL-INICIO (4:2) NOT NUMERIC
036200        MOVE 'N' TO WS-LINHA-OK
036300        MOVE 'horario de inicio invalido' TO WS-MOTIVO
036400        GO TO 0200-REJEITA.
036500     IF WS-COL-FIM (1:2) NOT NUMERIC
036600        OR WS-COL-FIM (4:2) NOT NUMERIC
036700        MOVE 'N' TO WS-LINHA-OK
036800        MOVE 'horario de fim invalido' TO WS-MOTIVO
036900        GO TO 0200-REJEITA.
037000     MOVE WS-COL-INICIO (1:2) TO WS-INICIO-HH.
037100     MOVE WS-COL-INICIO (4:2) TO WS-INICIO-MM.
037200     MOVE WS-COL-FIM    (1:2) TO WS-FIM-HH.
037300     MOVE WS-COL-FIM    (4:2) TO WS-FIM-MM.
037400     IF WS-INICIO-HH > 23 OR WS-INICIO-MM > 59
037500        OR WS-FIM-HH > 23 OR WS-FIM-MM > 59
037600        MOVE 'N' TO WS-LINHA-OK
037700        MOVE 'horario fora da faixa 00:00-23:59' TO WS-MOTIVO
037800        GO TO 0200-REJEITA.
037900     GO TO 0200-SAIDA.
038000
038100 0200-REJEITA.
038200     ADD 1 TO WS-QTDE-ERROS.
038300     IF WS-QTDE-ERROS <= 300
038400        MOVE WS-NUM-LINHA TO WS-LINHA-EDIT
038500        SET IX-ERRO TO WS-QTDE-ERROS
038600        STRING 'Linha ' DELIMITED BY SIZE
038700               WS-LINHA-EDIT DELIMITED BY SIZE
038800               ': ' DELIMITED BY SIZE
038900               WS-MOTIVO DELIMITED BY SIZE
039000               INTO WS-ERRO (IX-ERRO).
039100 0200-SAIDA.
039200     EXIT.
039300
039400 0300-CONVERTE-CAMPOS.
039500     MOVE WS-COL-CODIGO (1:5)  TO WS-CODIGO.
039600     MOVE WS-COL-NOME   (1:50) TO WS-NOME.
039700     MOVE WS-COL-PROF   (1:30) TO WS-PROF.
039800     MOVE WS-COL-LOCAL  (1:20) TO WS-LOCAL.
039900
040000 0400-AGRUPA-SESSAO.
040100     MOVE 'N' TO WS-GRUPO-ACHADO.
040200     SET IX-GRUPO TO 1.
040300 0400-PROCURA.
040400     IF IX-GRUPO > WS-QTDE-GRUPOS
040500        GO TO 0410-NAO-ACHOU.
040600     IF WS-G-CODE (IX-GRUPO) = WS-CODIGO
040700        MOVE 'S' TO WS-GRUPO-ACHADO
040800        GO TO 0440-ACRESCENTA-SESSAO.
040900     SET IX-GRUPO UP BY 1.
041000     GO TO 0400-PROCURA.
041100
041200 0410-NAO-ACHOU.
041300     IF WS-QTDE-GRUPOS >= 50
041400        GO TO 0400-SAIDA.
041500     ADD 1 TO WS-QTDE-GRUPOS.
041600     SET IX-GRUPO TO WS-QTDE-GRUPOS.
041700     MOVE WS-CODIGO    TO WS-G-CODE    (IX-GRUPO).
041800     MOVE WS-NOME      TO WS-G-NOME    (IX-GRUPO).
041900     MOVE WS-PROF      TO WS-G-PROF    (IX-GRUPO).
042000     MOVE WS-PERIODO-N TO WS-G-PERIODO (IX-GRUPO).
042100     MOVE 0 TO WS-G-PREQ-COUNT  (IX-GRUPO).
042200     MOVE 0 TO WS-G-SCHED-COUNT (IX-GRUPO).
042300     PERFORM 0430-SEPARA-PREREQS THRU 0430-SAIDA.
042400
042500 0440-ACRESCENTA-SESSAO.
042600     IF WS-G-SCHED-COUNT (IX-GRUPO) >= 4
042700        GO TO 0400-SAIDA.
042800     ADD 1 TO WS-G-SCHED-COUNT (IX-GRUPO).
042900     SET IX-SESSAO TO WS-G-SCHED-COUNT (IX-GRUPO).
043000     MOVE WS-DIA-N     TO WS-G-SCH-DIA (IX-GRUPO, IX-SESSAO).
043100     MOVE WS-INICIO-HH TO
043200                     WS-G-SCH-INI (IX-GRUPO, IX-SESSAO) (1:2).
043300     MOVE WS-INICIO-MM TO
043400                     WS-G-SCH-INI (IX-GRUPO, IX-SESSAO) (3:2).
043500     MOVE WS-FIM-HH    TO
043600                     WS-G-SCH-FIM (IX-GRUPO, IX-SESSAO) (1:2).
043700     MOVE WS-FIM-MM    TO
043800                     WS-G-SCH-FIM (IX-GRUPO, IX-SESSAO) (3:2).
043900     MOVE WS-LOCAL     TO WS-G-SCH-LOCAL (IX-GRUPO, IX-SESSAO).
044000 0400-SAIDA.
044100     EXIT.
044200
044300 0430-SEPARA-PREREQS.
044400     MOVE SPACES TO WS-PREQ-TABELA.
044500     IF WS-COL-PREREQ = SPACES
044600        GO TO 0430-SAIDA.
044700     UNSTRING WS-COL-PREREQ DELIMITED BY ','
044800         INTO WS-PREQ-TOK (1) WS-PREQ-TOK (2) WS-PREQ-TOK (3)
044900              WS-PREQ-TOK (4) WS-PREQ-TOK (5).
045000     PERFORM 0435-TIRA-BRANCOS-PREQ THRU 0435-SAIDA
045100         VARYING IX-PTOK FROM 1 BY 1 UNTIL IX-PTOK > 5.
045200 0430-SAIDA.
045300     EXIT.
045400
045500 0435-TIRA-BRANCOS-PREQ.
045600     IF WS-PREQ-TOK (IX-PTOK) = SPACES
045700        GO TO 0435-SAIDA.
045800     MOVE 1 TO WS-TRIM-POS.
045900 0435-PULA.
046000     IF WS-TRIM-POS > 10
046100        GO TO 0435-SAIDA.
046200     IF WS-PREQ-TOK (IX-PTOK) (WS-TRIM-POS:1) = SPACE
046300        ADD 1 TO WS-TRIM-POS
046400        GO TO 0435-PULA.
046500     IF WS-TRIM-POS > 1
046600        MOVE WS-PREQ-TOK (IX-PTOK) TO WS-SCRATCH-10
046700        MOVE SPACES TO WS-PREQ-TOK (IX-PTOK)
046800        MOVE WS-SCRATCH-10 (WS-TRIM-POS:11 - WS-TRIM-POS)
046900                            TO WS-PREQ-TOK (IX-PTOK).
047000     IF WS-G-PREQ-COUNT (IX-GRUPO) < 5
047100        ADD 1 TO WS-G-PREQ-COUNT (IX-GRUPO)
047200        MOVE WS-PREQ-TOK (IX-PTOK) (1:5) TO
047300             WS-G-PREQ (IX-GRUPO, WS-G-PREQ-COUNT (IX-GRUPO)).
047400 0435-SAIDA.
047500     EXIT.
047600
047700 0500-GRAVA-DISCIPLINAS.
047800     SET IX-GRUPO TO 1.
047900 0500-LOOP.
048000     IF IX-GRUPO > WS-QTDE-GRUPOS
048100        GO TO 0900-IMPRIME-RESUMO.
048200     MOVE WS-G-CODE (IX-GRUPO) TO DISC-CODE.
048300     READ DISCIPL INVALID KEY
048400          PERFORM 0510-MONTA-REGISTRO
048500          WRITE REG-DISCIPL
048600          ADD 1 TO WS-QTDE-CRIADAS.
048700     SET IX-GRUPO UP BY 1.
048800     GO TO 0500-LOOP.
048900
049000 0510-MONTA-REGISTRO.
049100     MOVE WS-G-CODE    (IX-GRUPO) TO DISC-CODE.
049200     MOVE WS-G-NOME    (IX-GRUPO) TO DISC-NAME.
049300     MOVE WS-G-PROF    (IX-GRUPO) TO DISC-PROFESSOR.
049400     MOVE WS-G-PERIODO (IX-GRUPO) TO DISC-PERIOD.
049500     MOVE 60 TO DISC-HOURS.
049600     MOVE WS-G-PREQ-COUNT  (IX-GRUPO) TO DISC-PREREQ-COUNT.
049700     MOVE WS-G-PREQ (IX-GRUPO, 1) TO DISC-PREREQ (1).
049800     MOVE WS-G-PREQ (IX-GRUPO, 2) TO DISC-PREREQ (2).
049900     MOVE WS-G-PREQ (IX-GRUPO, 3) TO DISC-PREREQ (3).
050000     MOVE WS-G-PREQ (IX-GRUPO, 4) TO DISC-PREREQ (4).
050100     MOVE WS-G-PREQ (IX-GRUPO, 5) TO DISC-PREREQ (5).
050200     MOVE WS-G-SCHED-COUNT (IX-GRUPO) TO DISC-SCHED-COUNT.
050300     MOVE WS-G-SCH-DIA (IX-GRUPO, 1) TO SCH-DAY (1).
050400     MOVE WS-G-SCH-INI (IX-GRUPO, 1) TO SCH-START-R (1).
050500     MOVE WS-G-SCH-FIM (IX-GRUPO, 1) TO SCH-END-R (1).
050600     MOVE WS-G-SCH-LOCAL (IX-GRUPO, 1) TO SCH-LOCATION (1).
050700     MOVE WS-G-SCH-DIA (IX-GRUPO, 2) TO SCH-DAY (2).
050800     MOVE WS-G-SCH-INI (IX-GRUPO, 2) TO SCH-START-R (2).
050900     MOVE WS-G-SCH-FIM (IX-GRUPO, 2) TO SCH-END-R (2).
051000     MOVE WS-G-SCH-LOCAL (IX-GRUPO, 2) TO SCH-LOCATION (2).
051100     MOVE WS-G-SCH-DIA (IX-GRUPO, 3) TO SCH-DAY (3).
051200     MOVE WS-G-SCH-INI (IX-GRUPO, 3) TO SCH-START-R (3).
051300     MOVE WS-G-SCH-FIM (IX-GRUPO, 3) TO SCH-END-R (3).
051400     MOVE WS-G-SCH-LOCAL (IX-GRUPO, 3) TO SCH-LOCATION (3).
051500     MOVE WS-G-SCH-DIA (IX-GRUPO, 4) TO SCH-DAY (4).
051600     MOVE WS-G-SCH-INI (IX-GRUPO, 4) TO SCH-START-R (4).
051700     MOVE WS-G-SCH-FIM (IX-GRUPO, 4) TO SCH-END-R (4).
051800     MOVE WS-G-SCH-LOCAL (IX-GRUPO, 4) TO SCH-LOCATION (4).
051900     MOVE ZEROS TO DISC-N1 DISC-N2 DISC-N3 DISC-MEDIA-FINAL.
052000     MOVE SPACE TO DISC-IND-SITUACAO.
052100
052200 0900-IMPRIME-RESUMO.
052300     MOVE WS-QTDE-CRIADAS TO WS-CRIADAS-EDIT.
052400     MOVE SPACES TO WS-MENSAGEM.
052500     STRING 'Disciplinas criadas: ' DELIMITED BY SIZE
052600            WS-CRIADAS-EDIT DELIMITED BY SIZE
052700            INTO WS-MENSAGEM.
052800     MOVE WS-MENSAGEM TO REG-RELERROS.
052900     WRITE REG-RELERROS.
053000     SET IX-ERRO TO 1.
053100 0910-DESPEJA-ERROS.
053200     IF IX-ERRO > WS-QTDE-ERROS OR IX-ERRO > 300
053300        GO TO 0990-FINALIZA.
053400     MOVE WS-ERRO (IX-ERRO) TO REG-RELERROS.
053500     WRITE REG-RELERROS.
053600     SET IX-ERRO UP BY 1.
053700     GO TO 0910-DESPEJA-ERROS.
053800
053900 0990-FINALIZA.
054000     CLOSE CATENTRA DISCIPL RELERROS.
054100     STOP RUN.
