000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RELPROGR.
000300 AUTHOR.        J.SANTOS.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  27/01/95.
000600 DATE-COMPILED. 27/01/95.
000700 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
000800******************************************************************
000900*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
001000*    PROGRAMA    : RELPROGR                                     *
001100*    ANALISTA    : JORGE KOIKE                                  *
001200*    PROGRAMADOR : J.SANTOS                                     *
001300*    FINALIDADE  : RELATORIO-RESUMO DO APROVEITAMENTO DO ALUNO   *
001400*                  NA GRADE CURRICULAR: HORAS CONCLUIDAS, CR     *
001500*                  PONDERADO, PERCENTUAL DE INTEGRALIZACAO DO    *
001600*                  CURSO (3210 HORAS), QUANTIDADE DE MATRICULAS  *
001700*                  ATIVAS NO SEMESTRE CORRENTE E MEDIA GERAL.    *
001800*    ARQUIVOS    : DISCIPL  (ENTRADA) - DISCIPL.DAT              *
001900*                  MATRIC   (ENTRADA) - MATRIC.DAT               *
002100*                  PARMSEM  (ENTRADA) - RELPROGR.PRM (SEMESTRE   *
002200*                                       CORRENTE INFORMADO PELA  *
002300*                                       SECRETARIA)              *
002400*                  RELPROG  (SAIDA)   - RELPROGR.LST             *
002500*-----------------------------------------------------------------
002600*    HISTORICO DE ALTERACOES                                    *
002700*-----------------------------------------------------------------
002800*    VRS   DATA        PROGRAMADOR   OS       DESCRICAO      TAG *
002900*    1.0   27/01/95    J.SANTOS      OS-093   IMPLANTACAO    P01 *
003000*                                             INICIAL - SO
003100*                                             HORAS CONCLUIDAS
003200*                                             E PERCENTUAL
003300*    1.1   18/11/98    J.SANTOS      OS-166   REVISAO ANO    P02 *
003400*                                             2000 - SEM
003500*                                             IMPACTO NESTE
003600*                                             PROGRAMA
003700*    1.2   05/03/02    E.ALMEIDA     OS-231   ACRESCIDA A    P03 *
003800*                                             MEDIA GERAL E A
003900*                                             CONTAGEM DE
004000*                                             MATRICULAS ATIVAS
004100*                                             DO SEMESTRE
004200*                                             CORRENTE
004300*    1.3   14/09/04    F.ROCHA       OS-256   CR PONDERADO   P04 *
004400*                                             (SOMA MEDIA X
004500*                                             CARGA / SOMA
004600*                                             CARGA) PASSOU A
004700*                                             SER IMPRESSO
004800*                                             COMO TOTAL
004900*                                             AUXILIAR
004910*    1.4   19/08/05    E.ALMEIDA     OS-319   ACRESCIDA A    P05 *
004920*                                             SITUACAO DA
004930*                                             DISCIPLINA NA
004940*                                             GRADE (CONCLUIDA/
004950*                                             CURSANDO/
004960*                                             DISPONIVEL/
004970*                                             BLOQUEADA), NOVA
004980*                                             SECAO NO FINAL DO
004990*                                             RELATORIO
004993*    1.5   26/09/05    F.ROCHA       OS-336   FALTAVA GO TO  P06 *
004995*                                             PARA 0990-FINALIZA
004996*                                             NO FIM DE 6500-
004997*                                             SAIDA - CAINDO EM
004998*                                             6600 E GRAVANDO
004999*                                             LINHA DUPLICADA
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT DISCIPL ASSIGN TO DISK
006000                 ORGANIZATION INDEXED
006100                 ACCESS MODE DYNAMIC
006200                 RECORD KEY DISC-CODE
006300                 FILE STATUS STATUS-DIS.
006400
006500     SELECT MATRIC ASSIGN TO DISK
006600                 ORGANIZATION INDEXED
006700                 ACCESS MODE DYNAMIC
006800                 RECORD KEY MAT-CHAVE
006900                 FILE STATUS STATUS-MAT.
007000
007100     SELECT PARMSEM ASSIGN TO 'RELPROGR.PRM'
007200                 ORGANIZATION LINE SEQUENTIAL
007300                 ACCESS MODE SEQUENTIAL
007400                 FILE STATUS STATUS-PRM.
007500
007600     SELECT RELPROG ASSIGN TO 'RELPROGR.LST'
007700                 ORGANIZATION LINE SEQUENTIAL
007800                 ACCESS MODE SEQUENTIAL
007900                 FILE STATUS STATUS-REL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  DISCIPL
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'DISCIPL.DAT'
008700     RECORD CONTAINS 258 CHARACTERS.
008800 01  REG-DISCIPL.
008900     COPY DISCMSTR.
009000
009100 FD  MATRIC
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'MATRIC.DAT'
009400     RECORD CONTAINS 16 CHARACTERS.
009500 01  REG-MATRIC.
009600     COPY MATRIC.
009700
009800 FD  PARMSEM
009900     LABEL RECORD STANDARD.
010000 01  REG-PARMSEM                     PIC X(06).
010100
010200 FD  RELPROG
010300     LABEL RECORD STANDARD.
010400 01  REG-RELPROG                     PIC X(80).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  STATUS-DIS                      PIC X(02) VALUE SPACES.
010900 01  STATUS-MAT                      PIC X(02) VALUE SPACES.
011000 01  STATUS-PRM                      PIC X(02) VALUE SPACES.
011100 01  STATUS-REL                      PIC X(02) VALUE SPACES.
011200
011300 01  WS-SEMESTRE-CORRENTE            PIC X(06) VALUE SPACES.
011400
011500 01  WS-CONSTANTES.
011600     05  WS-HORAS-CURSO              PIC 9(04) COMP VALUE 3210.
011700
011800 01  WS-ACUMULADORES.
011900     05  WS-HORAS-CONCLUIDAS         PIC 9(05) COMP VALUE ZERO.
012000     05  WS-QTDE-CONCLUIDAS          PIC 9(05) COMP VALUE ZERO.
012100     05  WS-SOMA-MEDIAS              PIC 9(07)V99 COMP VALUE ZERO.
012200     05  WS-SOMA-PONDERADA        PIC 9(09)V99 COMP VALUE ZERO.
012300     05  WS-SOMA-HORAS-PONDER        PIC 9(07) COMP VALUE ZERO.
012400     05  WS-QTDE-MATRICULADAS        PIC 9(05) COMP VALUE ZERO.
012500
012600 01  WS-FLAGS.
012700     05  WS-FIM-DISCIPL              PIC X(01) VALUE 'N'.
012800         88  FIM-DISCIPL                 VALUE 'S'.
012900     05  WS-FIM-MATRIC               PIC X(01) VALUE 'N'.
013000         88  FIM-MATRIC                  VALUE 'S'.
013100
013200 01  WS-RESULTADOS.
013300     05  WS-HORAS-CLAMP              PIC 9(05) COMP.
013400     05  WS-PERCENTUAL               PIC 9(03)V99.
013500     05  WS-MEDIA-GERAL              PIC 9(02)V99.
013600     05  WS-CR-PONDERADO             PIC 9(02)V99.
013700     05  WS-MEDIA-GERAL-OK           PIC X(01) VALUE 'N'.
013800         88  MEDIA-GERAL-OK              VALUE 'S'.
013900     05  WS-CR-OK                    PIC X(01) VALUE 'N'.
014000         88  CR-OK                       VALUE 'S'.
014100
014200 01  WS-EDIT-HORAS                   PIC ZZZZ9.
014300 01  WS-EDIT-PCT                     PIC ZZ9.99.
014400 01  WS-EDIT-MEDIA                   PIC Z9.99.
014500 01  WS-EDIT-QTDE                    PIC ZZZZ9.
014600 01  WS-LINHA-REL                    PIC X(80).
014605*
014610*    AREA DE TRABALHO PARA A CLASSIFICACAO DE SITUACAO DA
014615*    DISCIPLINA (CONCLUIDA / CURSANDO / DISPONIVEL / BLOQUEADA),
014620*    NA ORDEM DE PRIORIDADE ACIMA - VER 6600-CLASSIFICA-STATUS
014625*
014630 01  WS-SITUACAO-AREA.
014635     05  WS-STA-CHAVE                PIC X(05).
014640     05  WS-STA-NOME                 PIC X(50).
014645     05  WS-STA-POSTADA              PIC X(01).
014650         88  STA-POSTADA                 VALUE 'P'.
014655     05  WS-STA-MEDIA                PIC 9(02)V99.
014660     05  WS-STA-PREQ-COUNT           PIC 9(01).
014665     05  WS-STA-PREQ  OCCURS 5 TIMES
014670                      INDEXED BY IX-STA-PREQ
014675                      PIC X(05).
014680     05  WS-STA-STATUS               PIC X(10).
014685     05  WS-STA-DISPONIVEL           PIC X(01).
014690         88  STA-DISPONIVEL              VALUE 'S'.
014695
014700 PROCEDURE DIVISION.
014900
015000 0010-ABRE-ARQUIVOS.
015100     OPEN INPUT DISCIPL.
015200     OPEN INPUT MATRIC.
015300     OPEN INPUT PARMSEM.
015400     OPEN OUTPUT RELPROG.
015500     READ PARMSEM
015600          AT END
015700          MOVE SPACES TO WS-SEMESTRE-CORRENTE.
015800     IF STATUS-PRM = '00'
015900        MOVE REG-PARMSEM TO WS-SEMESTRE-CORRENTE.
016000
016100******************************************************************
016200*    2000-VARRE-MESTRE - PERCORRE TODO O MESTRE DE DISCIPLINAS   *
016300*    SEQUENCIALMENTE, ACUMULANDO HORAS, MEDIAS E CR PONDERADO    *
016400*    DAS DISCIPLINAS CONCLUIDAS (MEDIA POSTADA E >= 7,00)        *
016500******************************************************************
016600 2000-VARRE-MESTRE.
016700     MOVE LOW-VALUES TO DISC-CODE.
016800     START DISCIPL KEY IS NOT LESS THAN DISC-CODE
016850           INVALID KEY
016900           MOVE 'S' TO WS-FIM-DISCIPL.
017000 2010-PROXIMA-DISCIPLINA.
017100     IF FIM-DISCIPL
017200        GO TO 2000-SAIDA.
017300     READ DISCIPL NEXT RECORD
017400          AT END
017500          MOVE 'S' TO WS-FIM-DISCIPL
017600          GO TO 2000-SAIDA.
017700     PERFORM 3000-ACUMULA-PROGRESSO THRU 3000-SAIDA.
017800     GO TO 2010-PROXIMA-DISCIPLINA.
017900 2000-SAIDA.
017950     GO TO 4000-CONTA-MATRICULAS.
018100
018200******************************************************************
018300*    3000-ACUMULA-PROGRESSO - UMA DISCIPLINA E "CONCLUIDA"       *
018400*    QUANDO A MEDIA FINAL ESTA POSTADA E E >= 7,00 (MEDIA        *
018500*    POSTADA E EXATAMENTE ZERO NAO CONTA COMO CONCLUIDA)         *
018600******************************************************************
018700 3000-ACUMULA-PROGRESSO.
018800     IF NOT DISC-MEDIA-POSTADA
018900        GO TO 3000-SAIDA.
019000     IF DISC-MEDIA-FINAL < 7.00
019100        GO TO 3000-SAIDA.
019200     ADD DISC-HOURS TO WS-HORAS-CONCLUIDAS.
019300     ADD 1 TO WS-QTDE-CONCLUIDAS.
019400     ADD DISC-MEDIA-FINAL TO WS-SOMA-MEDIAS.
019500     COMPUTE WS-SOMA-PONDERADA =
019600             WS-SOMA-PONDERADA + (DISC-MEDIA-FINAL * DISC-HOURS).
019700     ADD DISC-HOURS TO WS-SOMA-HORAS-PONDER.
019800 3000-SAIDA.
019900     EXIT.
020000
020100******************************************************************
020200*    4000-CONTA-MATRICULAS - CONTA AS MATRICULAS DO SEMESTRE     *
020300*    CORRENTE (INFORMADO EM RELPROGR.PRM)                       *
020400******************************************************************
020500 4000-CONTA-MATRICULAS.
020600     IF WS-SEMESTRE-CORRENTE = SPACES
020700        GO TO 4000-SAIDA.
020800     MOVE WS-SEMESTRE-CORRENTE TO MAT-SEM-CODE.
020900     MOVE LOW-VALUES           TO MAT-DISC-CODE.
021000     START MATRIC KEY IS NOT LESS THAN MAT-CHAVE
021100           INVALID KEY
021200           GO TO 4000-SAIDA.
021300 4010-PROXIMA-MATRICULA.
021400     READ MATRIC NEXT RECORD
021500          AT END
021600          GO TO 4000-SAIDA.
021700     IF MAT-SEM-CODE NOT = WS-SEMESTRE-CORRENTE
021800        GO TO 4000-SAIDA.
021900     ADD 1 TO WS-QTDE-MATRICULADAS.
022000     GO TO 4010-PROXIMA-MATRICULA.
022100 4000-SAIDA.
022200     EXIT.
022300
022400******************************************************************
022500*    5000-CALCULA-RESULTADOS - PERCENTUAL DE INTEGRALIZACAO      *
022600*    (HORAS CONCLUIDAS / 3210 * 100, LIMITADO A [0,3210]),       *
022700*    MEDIA GERAL (MEDIA SIMPLES DAS MEDIAS DAS CONCLUIDAS) E     *
022800*    CR PONDERADO (SOMA MEDIA X CARGA / SOMA CARGA)              *
022900******************************************************************
023000 5000-CALCULA-RESULTADOS.
023100     MOVE WS-HORAS-CONCLUIDAS TO WS-HORAS-CLAMP.
023200     IF WS-HORAS-CLAMP > WS-HORAS-CURSO
023300        MOVE WS-HORAS-CURSO TO WS-HORAS-CLAMP.
023400     COMPUTE WS-PERCENTUAL ROUNDED =
023500             WS-HORAS-CLAMP / WS-HORAS-CURSO * 100.
023600     IF WS-QTDE-CONCLUIDAS = ZERO
023700        MOVE 'N' TO WS-MEDIA-GERAL-OK
023800     ELSE
023900        MOVE 'S' TO WS-MEDIA-GERAL-OK
024000        COMPUTE WS-MEDIA-GERAL ROUNDED =
024100                WS-SOMA-MEDIAS / WS-QTDE-CONCLUIDAS.
024200     IF WS-SOMA-HORAS-PONDER = ZERO
024300        MOVE 'N' TO WS-CR-OK
024400     ELSE
024500        MOVE 'S' TO WS-CR-OK
024600        COMPUTE WS-CR-PONDERADO ROUNDED =
024700                WS-SOMA-PONDERADA / WS-SOMA-HORAS-PONDER.
024800
024900 6000-IMPRIME-RESUMO.
025000     MOVE SPACES TO REG-RELPROG.
025100     MOVE 'RELPROGR - RESUMO DE APROVEITAMENTO DO ALUNO'
025200          TO REG-RELPROG.
025300     WRITE REG-RELPROG.
025400     MOVE SPACES TO REG-RELPROG.
025500     WRITE REG-RELPROG.
025600     MOVE WS-HORAS-CURSO TO WS-EDIT-HORAS.
025700     MOVE SPACES TO WS-LINHA-REL.
025800     STRING 'HORAS TOTAIS DO CURSO ....... ' DELIMITED BY SIZE
025900            WS-EDIT-HORAS DELIMITED BY SIZE
026000            INTO WS-LINHA-REL.
026100     MOVE WS-LINHA-REL TO REG-RELPROG.
026200     WRITE REG-RELPROG.
026300     MOVE WS-HORAS-CONCLUIDAS TO WS-EDIT-HORAS.
026400     MOVE SPACES TO WS-LINHA-REL.
026500     STRING 'HORAS CONCLUIDAS ............ ' DELIMITED BY SIZE
026600            WS-EDIT-HORAS DELIMITED BY SIZE
026700            INTO WS-LINHA-REL.
026800     MOVE WS-LINHA-REL TO REG-RELPROG.
026900     WRITE REG-RELPROG.
027000     MOVE WS-PERCENTUAL TO WS-EDIT-PCT.
027100     MOVE SPACES TO WS-LINHA-REL.
027200     STRING 'PERCENTUAL DE INTEGRALIZACAO . ' DELIMITED BY SIZE
027300            WS-EDIT-PCT DELIMITED BY SIZE
027400            ' %' DELIMITED BY SIZE
027500            INTO WS-LINHA-REL.
027600     MOVE WS-LINHA-REL TO REG-RELPROG.
027700     WRITE REG-RELPROG.
027800     MOVE WS-QTDE-MATRICULADAS TO WS-EDIT-QTDE.
027900     MOVE SPACES TO WS-LINHA-REL.
028000     STRING 'MATRICULAS NO SEMESTRE ...... ' DELIMITED BY SIZE
028100            WS-EDIT-QTDE DELIMITED BY SIZE
028200            INTO WS-LINHA-REL.
028300     MOVE WS-LINHA-REL TO REG-RELPROG.
028400     WRITE REG-RELPROG.
028500     MOVE SPACES TO WS-LINHA-REL.
028600     IF MEDIA-GERAL-OK
028700        MOVE WS-MEDIA-GERAL TO WS-EDIT-MEDIA
028800        STRING 'MEDIA GERAL .................. ' DELIMITED BY
028900               SIZE
029000               WS-EDIT-MEDIA DELIMITED BY SIZE
029100               INTO WS-LINHA-REL
029200     ELSE
029300        STRING 'MEDIA GERAL .................. N/A'
029400               DELIMITED BY SIZE
029500               INTO WS-LINHA-REL.
029600     MOVE WS-LINHA-REL TO REG-RELPROG.
029700     WRITE REG-RELPROG.
029800     MOVE SPACES TO WS-LINHA-REL.
029900     IF CR-OK
030000        MOVE WS-CR-PONDERADO TO WS-EDIT-MEDIA
030100        STRING 'CR PONDERADO (TOTAL AUXILIAR) . ' DELIMITED BY
030200               SIZE
030300               WS-EDIT-MEDIA DELIMITED BY SIZE
030400               INTO WS-LINHA-REL
030500     ELSE
030600        STRING 'CR PONDERADO (TOTAL AUXILIAR) . N/A'
030700               DELIMITED BY SIZE
030800               INTO WS-LINHA-REL.
030900     MOVE WS-LINHA-REL TO REG-RELPROG.
031000     WRITE REG-RELPROG.
031100
031110******************************************************************
031120*    6500-IMPRIME-SITUACAO - SEGUNDA VARREDURA DO MESTRE DE      *
031130*    DISCIPLINAS, AGORA CLASSIFICANDO CADA UMA EM CONCLUIDA /    *
031140*    CURSANDO / DISPONIVEL / BLOQUEADA (NESTA ORDEM DE           *
031150*    PRIORIDADE) PARA A LISTAGEM DE SITUACAO DA GRADE.           *
031160******************************************************************
031170 6500-IMPRIME-SITUACAO.
031180     MOVE SPACES TO REG-RELPROG.
031190     WRITE REG-RELPROG.
031200     MOVE SPACES TO REG-RELPROG.
031210     MOVE 'SITUACAO DAS DISCIPLINAS DA GRADE CURRICULAR'
031220          TO REG-RELPROG.
031230     WRITE REG-RELPROG.
031240     MOVE 'N' TO WS-FIM-DISCIPL.
031250     MOVE LOW-VALUES TO DISC-CODE.
031260     START DISCIPL KEY IS NOT LESS THAN DISC-CODE
031270           INVALID KEY
031280           MOVE 'S' TO WS-FIM-DISCIPL.
031290 6510-PROXIMA-SITUACAO.
031300     IF FIM-DISCIPL
031310        GO TO 6500-SAIDA.
031320     READ DISCIPL NEXT RECORD
031330          AT END
031340          MOVE 'S' TO WS-FIM-DISCIPL
031350          GO TO 6500-SAIDA.
031360     PERFORM 6600-CLASSIFICA-STATUS THRU 6600-SAIDA.
031370     PERFORM 6700-IMPRIME-LINHA-STATUS THRU 6700-SAIDA.
031380     GO TO 6510-PROXIMA-SITUACAO.
031390 6500-SAIDA.
031400     EXIT.
031405     GO TO 0990-FINALIZA.
031410
031420******************************************************************
031430*    6600-CLASSIFICA-STATUS - GUARDA OS DADOS DA DISCIPLINA      *
031440*    ANTES DE LER O MESTRE/MATRICULAS DE NOVO (LEITURAS QUE      *
031450*    SOBRESCREVERIAM REG-DISCIPL) E APLICA A PRIORIDADE:         *
031460*    1-CONCLUIDA  2-CURSANDO  3-DISPONIVEL  4-BLOQUEADA          *
031470******************************************************************
031480 6600-CLASSIFICA-STATUS.
031490     MOVE DISC-CODE           TO WS-STA-CHAVE.
031500     MOVE DISC-NAME           TO WS-STA-NOME.
031510     MOVE DISC-IND-SITUACAO   TO WS-STA-POSTADA.
031520     MOVE DISC-MEDIA-FINAL    TO WS-STA-MEDIA.
031530     MOVE DISC-PREREQ-COUNT   TO WS-STA-PREQ-COUNT.
031540     MOVE DISC-PREREQ (1)     TO WS-STA-PREQ (1).
031550     MOVE DISC-PREREQ (2)     TO WS-STA-PREQ (2).
031560     MOVE DISC-PREREQ (3)     TO WS-STA-PREQ (3).
031570     MOVE DISC-PREREQ (4)     TO WS-STA-PREQ (4).
031580     MOVE DISC-PREREQ (5)     TO WS-STA-PREQ (5).
031590     IF STA-POSTADA AND WS-STA-MEDIA NOT LESS THAN 7.00
031600        MOVE 'CONCLUIDA ' TO WS-STA-STATUS
031610        GO TO 6600-SAIDA.
031620     PERFORM 6610-VERIFICA-CURSANDO THRU 6610-SAIDA.
031630     IF WS-STA-STATUS = 'CURSANDO  '
031640        GO TO 6600-SAIDA.
031650     PERFORM 6620-VERIFICA-DISPONIVEL THRU 6620-SAIDA.
031660 6600-SAIDA.
031670     EXIT.
031680
031690******************************************************************
031700*    6610-VERIFICA-CURSANDO - O CODIGO DA DISCIPLINA APARECE NA  *
031710*    LISTA DE MATRICULAS DO SEMESTRE CORRENTE (RELPROGR.PRM)     *
031720******************************************************************
031730 6610-VERIFICA-CURSANDO.
031740     MOVE SPACES TO WS-STA-STATUS.
031750     IF WS-SEMESTRE-CORRENTE = SPACES
031760        GO TO 6610-SAIDA.
031770     MOVE WS-SEMESTRE-CORRENTE TO MAT-SEM-CODE.
031780     MOVE WS-STA-CHAVE         TO MAT-DISC-CODE.
031790     READ MATRIC
031800          INVALID KEY
031810          GO TO 6610-SAIDA.
031820     MOVE 'CURSANDO  ' TO WS-STA-STATUS.
031830 6610-SAIDA.
031840     EXIT.
031850
031860******************************************************************
031870*    6620-VERIFICA-DISPONIVEL - TODOS OS PRE-REQUISITOS COM      *
031880*    MEDIA POSTADA E >= 7,00 (SEM PRE-REQUISITO, JA DISPONIVEL). *
031890*    AS LEITURAS DE 6630 SAO POR CHAVE E MEXEM NO CURSOR DO      *
031900*    ARQUIVO DISCIPL - POR ISSO REPOSICIONAMOS COM START ANTES   *
031910*    DE VOLTAR PARA A VARREDURA PRINCIPAL EM 6510.               *
031920******************************************************************
031930 6620-VERIFICA-DISPONIVEL.
031940     MOVE 'S' TO WS-STA-DISPONIVEL.
031950     IF WS-STA-PREQ-COUNT = ZERO
031960        GO TO 6620-FIXA-STATUS.
031970     PERFORM 6630-CONFERE-UM-PREQ THRU 6630-SAIDA
031980         VARYING IX-STA-PREQ FROM 1 BY 1
031990         UNTIL IX-STA-PREQ > WS-STA-PREQ-COUNT.
032000     MOVE WS-STA-CHAVE TO DISC-CODE.
032010     START DISCIPL KEY IS GREATER THAN DISC-CODE
032020           INVALID KEY
032030           MOVE 'S' TO WS-FIM-DISCIPL.
032040 6620-FIXA-STATUS.
032050     IF STA-DISPONIVEL
032060        MOVE 'DISPONIVEL' TO WS-STA-STATUS
032070     ELSE
032080        MOVE 'BLOQUEADA ' TO WS-STA-STATUS.
032090 6620-SAIDA.
032100     EXIT.
032110
032120******************************************************************
032130*    6630-CONFERE-UM-PREQ - LE O MESTRE PELO CODIGO DO PRE-      *
032140*    REQUISITO; SE NAO EXISTIR OU A MEDIA NAO ESTIVER POSTADA E  *
032150*    >= 7,00, A DISCIPLINA-ALVO NAO ESTA DISPONIVEL.             *
032160******************************************************************
032170 6630-CONFERE-UM-PREQ.
032180     MOVE WS-STA-PREQ (IX-STA-PREQ) TO DISC-CODE.
032190     READ DISCIPL
032200          INVALID KEY
032210          MOVE 'N' TO WS-STA-DISPONIVEL
032220          GO TO 6630-SAIDA.
032230     IF NOT DISC-MEDIA-POSTADA OR DISC-MEDIA-FINAL < 7.00
032240        MOVE 'N' TO WS-STA-DISPONIVEL.
032250 6630-SAIDA.
032260     EXIT.
032270
032280 6700-IMPRIME-LINHA-STATUS.
032290     MOVE SPACES TO WS-LINHA-REL.
032300     STRING WS-STA-CHAVE   DELIMITED BY SIZE
032310            '  '           DELIMITED BY SIZE
032320            WS-STA-NOME    DELIMITED BY SIZE
032330            '  '           DELIMITED BY SIZE
032340            WS-STA-STATUS  DELIMITED BY SIZE
032350            INTO WS-LINHA-REL.
032360     MOVE WS-LINHA-REL TO REG-RELPROG.
032370     WRITE REG-RELPROG.
032380 6700-SAIDA.
032390     EXIT.
032400
032410 0990-FINALIZA.
032420     CLOSE DISCIPL MATRIC PARMSEM RELPROG.
032430     STOP RUN.
