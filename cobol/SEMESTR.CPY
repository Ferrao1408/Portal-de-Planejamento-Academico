000100******************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000300*    SISTEMA - SAAC (SISTEMA DE ACOMPANHAMENTO ACADEMICO)        *
000400*    COPY        : SEMESTR                                      *
000500*    ANALISTA    : JORGE KOIKE                                  *
000600*    PROGRAMADOR : E.ALMEIDA                                    *
000700*    FINALIDADE  : LAYOUT DO REGISTRO DE SEMESTRE LETIVO (CHAVE  *
000800*                  DO PERIODO DE MATRICULA E SEU STATUS).       *
000900*    DATA-CRIACAO: 12/06/89                                     *
001000*    VRS    DATA        PROGRAMADOR      DESCRICAO              *
001100*    1.0    12/06/89    J.KOIKE          IMPLANTACAO INICIAL    *
001200*    1.1    30/07/96    E.ALMEIDA        AMPLIADO STATUS PARA   *
001300*                                        10 POSICOES (OS 118)   *
002200******************************************************************
002300     05  SEM-CHAVE.
002400         10  SEM-CODE                PIC X(06).
002500     05  SEM-STATUS                  PIC X(10).
002600         88  SEM-ATIVO                   VALUE 'Ativo     '.
002700         88  SEM-PLANEJADO               VALUE 'Planejado '.
002800         88  SEM-ENCERRADO               VALUE 'Encerrado '.
002900     05  FILLER                      PIC X(04).
